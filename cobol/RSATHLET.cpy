000100******************************************************************
000200* RSATHLET - ATHLETE MASTER-LINE RECORD (FILE: ATHLETES)
000300* ONE RECORD PER ATHLETE.  RESTING/MAX HEART RATE OF ZERO MEANS
000400* "NOT ON FILE" AND IS DEFAULTED BY THE METRICS ENGINE, NOT HERE.
000500******************************************************************
000600 01  ATHLETE-REC.
000700     05  ATH-USER-ID             PIC 9(6).
000800     05  ATH-NAME                PIC X(30).
000900     05  ATH-REST-HR             PIC 9(3).
001000         88  ATH-REST-HR-ON-FILE   VALUE 001 THRU 999.
001100         88  ATH-REST-HR-DEFAULTED VALUE 000.
001200     05  ATH-MAX-HR              PIC 9(3).
001300         88  ATH-MAX-HR-ON-FILE    VALUE 001 THRU 999.
001400         88  ATH-MAX-HR-DEFAULTED  VALUE 000.
001450     05  FILLER                  PIC X(4).
