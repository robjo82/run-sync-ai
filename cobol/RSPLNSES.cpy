000100******************************************************************
000200* RSPLNSES - PLANNED TRAINING SESSION (FILE: PLANSESS, OUTPUT)
000300* ONE RECORD PER SCHEDULED SESSION, WRITTEN BY TRNGRPT FROM THE
000400* TABLE PLNGEN RETURNS.
000500******************************************************************
000600 01  PLANNED-SESSION-REC.
000700     05  PLN-USER-ID             PIC 9(6).
000800     05  PLN-WEEK-NUM            PIC 9(2).
000900     05  PLN-DAY                 PIC 9(1).
001000     05  PLN-PHASE               PIC X(6).
001100         88  PLN-PHASE-BUILD       VALUE "BUILD ".
001200         88  PLN-PHASE-PEAK        VALUE "PEAK  ".
001300         88  PLN-PHASE-TAPER       VALUE "TAPER ".
001400     05  PLN-SESSION-TYPE         PIC X(10).
001500         88  PLN-TYPE-LONG         VALUE "LONG      ".
001600         88  PLN-TYPE-RECOVERY     VALUE "RECOVERY  ".
001700         88  PLN-TYPE-TEMPO        VALUE "TEMPO     ".
001800         88  PLN-TYPE-INTERVAL     VALUE "INTERVAL  ".
001900         88  PLN-TYPE-EASY         VALUE "EASY      ".
002000     05  PLN-DURATION-MIN         PIC 9(3).
002100     05  PLN-INTENSITY            PIC X(8).
002200         88  PLN-INTENS-EASY       VALUE "EASY    ".
002300         88  PLN-INTENS-MODERATE   VALUE "MODERATE".
002400         88  PLN-INTENS-HARD       VALUE "HARD    ".
002500     05  PLN-PACE-SEC-KM          PIC 9(4).
002600         88  PLN-PACE-VARIABLE     VALUE 0000.
002700     05  PLN-PACE-SEC-KM-X REDEFINES PLN-PACE-SEC-KM PIC X(4).
002800     05  PLN-INT-REPS             PIC 9(2).
002900     05  PLN-INT-DIST-M           PIC 9(5).
003000     05  PLN-INT-REC-SECS         PIC 9(3).
003050     05  FILLER                  PIC X(3) VALUE SPACES.
