000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRNGRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/89.
000700 DATE-COMPILED. 02/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY TRAINING-LOAD REPORT.  FOR EACH ATHLETE ON THE
001300*          MASTER THIS PROGRAM READS THE ATHLETE'S ACTIVITIES,
001400*          CHECK-INS, BEST EFFORTS AND RACE GOAL, COMPUTES TRIMP,
001500*          CTL/ATL/TSB, ACWR AND ZONE, BUILDS A TRAINING PLAN
001600*          (VIA PLNGEN), BUILDS A 90-DAY PROFILE, SUMMARIZES
001700*          CHECK-INS AND ISSUES A COACHING DECISION.
001800*
001900*          ALL FIVE INPUT FILES ARE SORTED BY USER ID (ACTIVITIES
002000*          AND CHECK-INS ALSO BY DATE WITHIN USER) SO THE RUN IS
002100*          DRIVEN AS A CO-SEQUENTIAL MATCH ON THE ATHLETE MASTER,
002200*          THE SAME WAY THE OLD DAILY-CENSUS SUITE MATCHED THE
002300*          TREATMENT FILE AGAINST THE DAILY FILE.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*  ---------------------------------------------------------------
002800*  020989 JS   INITIAL VERSION - REPLACES THE OLD DAILY CENSUS JOB
002900*  061289 JS   ADDED ROLLING CTL/ATL WALK OVER 180-DAY WINDOW
003000*  091590 JS   90-DAY PROFILE BLOCK AND PERSONAL RECORDS ADDED
003100*  042391 KO   CHECK-IN SUMMARY AND SORENESS LIST ADDED
003200*  111592 KO   COACHING DECISION LADDER ADDED - REQ #1090
003300*  081594 RD   CALENDAR-WALK DATE ROUTINES REPLACED JULIAN TABLE
003400*  YR2K   PMS  CENTURY ROLLOVER REVIEW - ALL DATE FIELDS ARE 9(8)
003500*  021799 PMS  Y2K CERT - WS-CAL-YY IS 4-DIGIT, NO CHANGE REQUIRED
003600*  061501 TM   TOP-4-DAYS PATTERN TIE-BREAK CLARIFIED - REQ1340
003700*  030204 TM   GOAL REJECT MESSAGE ADDED FOR WEEKS-TO-RACE UNDER 4
003800*  101508 JR   DAILY-STRESS TABLE RAISED FROM 185 TO 200 ENTRIES
003900*  062313 JR   NO LOGIC CHANGE, RECOMPILED UNDER NEW LOADLIB
004000*  041719 SM   PLANSESS NOW WRITTEN EVEN WHEN ZERO SESSIONS FIT
004050*  031522 DW   150-PROCESS-ATHLETE NO LONGER CLEARS GOAL-ON-FILE
004060*               SW UP FRONT - WAS WIPING OUT THE FLAG 940-READ-
004070*               GOALS SETS WHENEVER THE GOAL WAS ALREADY
004080*               POSITIONED, SO PLANS AND GOAL ANALYSIS SILENTLY
004090*               DROPPED FOR ANY ATHLETE FOLLOWING ONE WITH A
004095*               MATCHED GOAL - REQ1812
004110*  052606 DW   GOAL-ANALYSIS MARATHON CONSTANT WAS 42.2 (THE
004120*               PLAN-GENERATOR ROUNDING), COACHING OFFICE WANTS
004130*               THE CERTIFIED 42.195 FOR PACE TARGETS - WIDENED
004140*               WS-GOAL-DIST-KM TO 3 DECIMALS - REQ1851
004150*  052606 DW   PERSONAL-RECORD LINES NOW PRINT PACE PER KM
004160*               ALONGSIDE THE ELAPSED TIME, PER THE DISTANCE-TO-
004170*               KM TABLE COACHING ASKED FOR - REQ1851
004180*  052606 DW   DAY-OF-WEEK PATTERN BLOCK NOW RANKS AND PRINTS
004190*               THE TOP 4 TRAINING DAYS BY COUNT INSTEAD OF ALL
004200*               SEVEN IN CALENDAR ORDER - REQ1851
004210*  052606 DW   CTL/ATL/TSB ROUNDED-TO-1-DECIMAL FIELDS WERE
004220*               BEING LOADED BY MOVE (TRUNCATES) INSTEAD OF
004230*               COMPUTE ROUNDED - ACWR AND THE ZONE CALL WERE
004240*               SEEING TRUNCATED VALUES - REQ1851
004241*  060106 DW   715-WRITE-AVERAGES ACCUMULATED THE SLEEP/ENERGY/
004242*               STRESS SUMS BUT NEVER DIVIDED THEM - LINE JUST
004243*               SAID "AVERAGES COMPUTED" WITH NO NUMBERS - NOW
004244*               COMPUTES AND PRINTS ALL THREE - REQ1872
004245*  060106 DW   605-WRITE-90D-SUMMARY WAS MISSING AVG-RUNS/WEEK,
004246*               AVG-DIST/RUN, LONGEST-RUN-KM AND AVG PACE -
004247*               SUM90-LONGEST-M WAS ACCUMULATED AND NEVER READ -
004248*               ALL FOUR NOW COMPUTED AND PRINTED - REQ1872
004249*  060106 DW   520-PLAN-SUMMARY PROMISED THE EASY/LONG/TEMPO/
004250*               INTERVAL/RECOVERY PACE TABLE IN ITS OWN TEXT BUT
004251*               NEVER WROTE IT - WS-PR-PACE-EASY ETC WERE SET BY
004252*               PLNGEN AND NEVER READ AGAIN - ADDED THE FIVE
004253*               PACEFMT CALLS AND A SESSIONS-PER-WEEK FIGURE -
004254*               REQ1872
004255******************************************************************
004260
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300         ASSIGN TO UT-S-SYSOUT
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT ATHLETES
005700         ASSIGN TO UT-S-ATHLETS
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS ATH-FILE-STATUS.
006000
006100     SELECT ACTIVITIES
006200         ASSIGN TO UT-S-ACTVTYS
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS ACT-FILE-STATUS.
006500
006600     SELECT CHECKINS
006700         ASSIGN TO UT-S-CHKINS
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS CHK-FILE-STATUS.
007000
007100     SELECT BESTEFFORTS
007200         ASSIGN TO UT-S-BESTEFF
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS EFF-FILE-STATUS.
007500
007600     SELECT GOALS
007700         ASSIGN TO UT-S-GOALS
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS GOL-FILE-STATUS.
008000
008100     SELECT PLANSESS
008200         ASSIGN TO UT-S-PLANSESS
008300         ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT REPORT
008600         ASSIGN TO UT-S-RPTFILE
008700         ORGANIZATION IS SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                  PIC X(132).
009800
009900 FD  ATHLETES
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 46 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS ATHLETE-REC.
010500     COPY RSATHLET.
010600
010700 FD  ACTIVITIES
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 52 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ACTIVITY-REC.
011300     COPY RSACTVTY.
011400
011500 FD  CHECKINS
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 35 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS CHECKIN-REC.
012100     COPY RSCHKIN.
012200
012300 FD  BESTEFFORTS
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 38 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS BEST-EFFORT-REC.
012900     COPY RSBESTEF.
013000
013100 FD  GOALS
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 74 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS GOAL-REC.
013700     COPY RSGOAL.
013800
013900 FD  PLANSESS
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 53 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS PLANNED-SESSION-REC.
014500     COPY RSPLNSES.
014600
014700 FD  REPORT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 132 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS RPT-REC.
015300 01  RPT-REC                     PIC X(132).
015400
015500 WORKING-STORAGE SECTION.
015520 77  WS-90D-WEEKS-DIVISOR         PIC S9(3)V9(3) COMP-3
015540                                    VALUE 12.857.
015600     COPY RSABEND.
015700
015800 01  FILE-STATUS-CODES.
015900     05  ATH-FILE-STATUS          PIC X(2).
016000         88  ATH-FILE-OK            VALUE "00".
016100     05  ACT-FILE-STATUS          PIC X(2).
016200         88  ACT-FILE-OK            VALUE "00".
016300     05  CHK-FILE-STATUS          PIC X(2).
016400         88  CHK-FILE-OK            VALUE "00".
016500     05  EFF-FILE-STATUS          PIC X(2).
016600         88  EFF-FILE-OK            VALUE "00".
016700     05  GOL-FILE-STATUS          PIC X(2).
016800         88  GOL-FILE-OK            VALUE "00".
016900
017000 01  FLAGS-AND-SWITCHES.
017100     05  MORE-ATHLETES-SW         PIC X VALUE "Y".
017200         88  MORE-ATHLETES          VALUE "Y".
017300         88  NO-MORE-ATHLETES       VALUE "N".
017400     05  MORE-ACTIVITIES-SW       PIC X VALUE "Y".
017500         88  MORE-ACTIVITIES        VALUE "Y".
017600         88  NO-MORE-ACTIVITIES     VALUE "N".
017700     05  MORE-CHECKINS-SW         PIC X VALUE "Y".
017800         88  MORE-CHECKINS          VALUE "Y".
017900         88  NO-MORE-CHECKINS       VALUE "N".
018000     05  MORE-BESTEFFORTS-SW      PIC X VALUE "Y".
018100         88  MORE-BESTEFFORTS       VALUE "Y".
018200         88  NO-MORE-BESTEFFORTS    VALUE "N".
018300     05  MORE-GOALS-SW            PIC X VALUE "Y".
018400         88  MORE-GOALS              VALUE "Y".
018500         88  NO-MORE-GOALS           VALUE "N".
018600     05  GOAL-ON-FILE-SW          PIC X VALUE "N".
018700         88  GOAL-ON-FILE            VALUE "Y".
018800
018900 01  HOLD-KEYS.
019000     05  HOLD-ACT-USER-ID         PIC 9(6) VALUE ZERO.
019100     05  HOLD-CHK-USER-ID         PIC 9(6) VALUE ZERO.
019200     05  HOLD-EFF-USER-ID         PIC 9(6) VALUE ZERO.
019300     05  HOLD-GOL-USER-ID         PIC 9(6) VALUE ZERO.
019400
019500 01  WS-SUBSCRIPTS.
019600     05  WS-IX                    PIC S9(4) COMP.
019700     05  WS-IX2                   PIC S9(4) COMP.
019800     05  WS-DAY-IX                PIC S9(4) COMP.
019900     05  WS-OFFSET                PIC S9(4) COMP.
020000
020100******************************************************************
020200* CONTROL TOTALS - JOB-WIDE AND PER-ATHLETE
020300******************************************************************
020400 01  CONTROL-TOTALS.
020500     05  CT-ATHLETES-PROCESSED    PIC S9(7) COMP.
020600     05  CT-ACTIVITIES-READ       PIC S9(7) COMP.
020700     05  CT-ACTIVITIES-INCLUDED   PIC S9(7) COMP.
020800     05  CT-SESSIONS-PLANNED      PIC S9(7) COMP.
020900
021000 01  WS-ATHLETE-TOTALS.
021100     05  AT-ACT-READ              PIC S9(5) COMP.
021200     05  AT-ACT-INCL              PIC S9(5) COMP.
021300     05  AT-TOTAL-TRIMP           PIC S9(5)V9(1) COMP-3.
021400
021500******************************************************************
021600* CALENDAR WORK AREA - NO JULIAN-DAY TABLE HERE, A STRAIGHT
021700* LEAP-YEAR-AWARE INCREMENT/DECREMENT ON THE Y/M/D GROUP.
021800******************************************************************
021900 01  WS-RUN-DATE-8                PIC 9(8).
022000 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-8.
022100     05  WS-RUN-YY                PIC 9(4).
022200     05  WS-RUN-MM                PIC 9(2).
022300     05  WS-RUN-DD                PIC 9(2).
022400
022500 01  WS-CAL-DATE                  PIC 9(8).
022600 01  WS-CAL-DATE-GRP REDEFINES WS-CAL-DATE.
022700     05  WS-CAL-YY                PIC 9(4).
022800     05  WS-CAL-MM                PIC 9(2).
022900     05  WS-CAL-DD                PIC 9(2).
023000
023100 01  WS-SCRATCH-DATE               PIC 9(8).
023200 01  WS-SCRATCH-DATE-GRP REDEFINES WS-SCRATCH-DATE.
023300     05  WS-SCR-YY                PIC 9(4).
023400     05  WS-SCR-MM                PIC 9(2).
023500     05  WS-SCR-DD                PIC 9(2).
023600
023700 01  WS-DIM-TABLE.
023800     05  WS-DIM OCCURS 12 TIMES   PIC 9(2).
023900 01  WS-DIM-TABLE-X REDEFINES WS-DIM-TABLE PIC X(24).
024000
024100 01  WS-CAL-SCRATCH.
024200     05  WS-CAL-DAYS-IN-MO        PIC 9(2) COMP-3.
024300     05  WS-CAL-MOD-RESULT        PIC S9(4) COMP.
024400     05  WS-CAL-MOD-REMAIN        PIC S9(4) COMP.
024500 01  WS-CAL-LEAP-SW                PIC X.
024600     88  WS-CAL-IS-LEAP             VALUE "Y".
024700
024800 01  WS-WINDOW-START-DATE         PIC 9(8).
024900 01  WS-AS-OF-DATE                PIC 9(8).
025000 01  WS-CUTOFF-90-DATE            PIC 9(8).
025100 01  WS-CUTOFF-30-DATE            PIC 9(8).
025200 01  WS-CUTOFF-7-DATE             PIC 9(8).
025300 01  WS-CUTOFF-3-DATE             PIC 9(8).
025400 01  WS-REPORT-RANGE-DATE         PIC 9(8).
025500
025600******************************************************************
025700* U1 - METRICS ENGINE WORK AREAS
025800******************************************************************
025900 01  WS-DAILY-STRESS-TBL.                                         REQ1015
026000     05  WS-DAILY-TRIMP OCCURS 200 TIMES PIC S9(5)V9(4) COMP-3.
026100
026200 01  WS-ROLL-FIELDS.
026300     05  WS-CTL                   PIC S9(4)V9(6) COMP-3.
026400     05  WS-ATL                   PIC S9(4)V9(6) COMP-3.
026500     05  WS-TSB                   PIC S9(4)V9(6) COMP-3.
026600 01  WS-ROLL-FIELDS-X REDEFINES WS-ROLL-FIELDS PIC X(18).
026700
026800 01  WS-SNAPSHOT-FIELDS.
026900     05  WS-EFF-CHRONIC           PIC S9(4)V9(6) COMP-3.
027000     05  WS-ACWR                  PIC 9(2)V99.
027100     05  WS-ZONE                  PIC X(12).
027200
027300 01  WS-REPORT-VALUES.
027400     05  WS-CTL-R                 PIC 9(4)V9.
027500     05  WS-ATL-R                 PIC 9(4)V9.
027600     05  WS-TSB-R                 PIC S9(4)V9.
027700     05  WS-TRIMP-R                PIC 9(5)V9.
027800
027900******************************************************************
028000* U3 - 90-DAY SUMMARY AND 30-DAY PATTERN WORK AREAS
028100******************************************************************
028200 01  WS-90D-SUMMARY.
028300     05  SUM90-COUNT              PIC S9(5) COMP.
028400     05  SUM90-TOT-DIST-M         PIC S9(9) COMP.
028500     05  SUM90-TOT-SECS           PIC S9(9) COMP.
028600     05  SUM90-LONGEST-M          PIC S9(7) COMP.
028610     05  FILLER                   PIC X(2).
028620
028630******************************************************************
028640* 060106 DW - AVG-RUNS/WEEK, AVG-KM/RUN, LONGEST-RUN AND AVG
028650* PACE FOR THE 90-DAY SUMMARY LINE - SUM90-LONGEST-M WAS BEING
028660* ACCUMULATED BY 325-ACCUM-90-DAY AND NEVER READ BACK - REQ1872
028670******************************************************************
028680 01  WS-90D-DERIVED.
028690     05  WS-90D-TOT-KM            PIC S9(5)V9(3) COMP-3.
028700     05  WS-AVG-RUNS-WK           PIC S9(3)V9 COMP-3.
028710     05  WS-AVG-DIST-RUN          PIC S9(3)V9 COMP-3.
028720     05  WS-LONGEST-KM            PIC S9(3)V9 COMP-3.
028730     05  WS-AVG-PACE-SECS         PIC S9(6) COMP.
028740     05  WS-90D-PACE-STR          PIC X(8).
028750     05  FILLER                   PIC X(2).
028760
028800 01  WS-PATTERN-TBL.
028900     05  PAT-DOW-COUNT OCCURS 7 TIMES PIC S9(3) COMP.
029000     05  PAT-MORNING-COUNT        PIC S9(3) COMP.
029100     05  PAT-AFTERNOON-COUNT      PIC S9(3) COMP.
029200     05  PAT-EVENING-COUNT        PIC S9(3) COMP.
029300
029400 01  WS-DOW-NAME-TBL.
029500     05  WS-DOW-NAME OCCURS 7 TIMES PIC X(9) VALUE SPACES.
029550
029560 01  WS-DOW-RANK-WORK.
029570     05  WS-DOW-SELECTED OCCURS 7 TIMES PIC X VALUE "N".
029580     05  WS-DOW-BEST-IX           PIC S9(3) COMP.
029590     05  WS-DOW-BEST-CT           PIC S9(3) COMP.
029595     05  WS-DOW-RANK-NUM          PIC S9(3) COMP.
029596     05  FILLER                   PIC X(2).
029600
029700 01  WS-PR-TABLE.
029800     05  WS-PR-ENTRY OCCURS 20 TIMES.
029900         10  WS-PR-NAME           PIC X(15).
030000         10  WS-PR-SECS           PIC 9(6).
030100         10  WS-PR-DATE           PIC 9(8).
030200 01  WS-PR-COUNT                  PIC S9(3) COMP.
030210
030220******************************************************************
030230* U3 - PERSONAL-RECORD PACE WORK AREA.  DISTANCE-NAME-TO-KM MAP
030240* MIRRORS THE EFF-DIST-* 88-LEVELS IN RSBESTEF.CPY.
030250******************************************************************
030260 01  WS-PR-PACE-WORK.
030270     05  WS-PR-DIST-KM            PIC 9(3)V9(3) COMP-3.
030280     05  WS-PR-PACE-SECS          PIC 9(6) COMP.
030290     05  WS-PR-PACE-SW            PIC X.
030291         88  WS-PR-PACE-VALID       VALUE "Y".
030292     05  WS-PR-TIME-STR           PIC X(8).
030293     05  WS-PR-PACE-STR           PIC X(8).
030294     05  FILLER                   PIC X(2).
030300
030400 01  WS-GOAL-WORK.
030500     05  WS-GOAL-DIST-KM          PIC 9(3)V9(3).
030600     05  WS-TARGET-PACE           PIC 9(4).
030700     05  WS-EST-EASY-PACE         PIC 9(4).
030800     05  WS-EST-TEMPO-PACE        PIC 9(4).
030900     05  WS-EST-INTERVAL-PACE     PIC 9(4).
031000     05  WS-EST-MARATHON-PACE     PIC 9(4).
031100     05  WS-REF-RECORD-IX         PIC S9(3) COMP.
031200
031300******************************************************************
031400* U4 - CHECK-IN SUMMARY WORK AREAS
031500******************************************************************
031600 01  WS-CHECKIN-SUMS.
031700     05  CHK-SLEEP-SUM            PIC S9(4) COMP.
031800     05  CHK-SLEEP-CNT            PIC S9(4) COMP.
031900     05  CHK-ENERGY-SUM           PIC S9(4) COMP.
032000     05  CHK-ENERGY-CNT           PIC S9(4) COMP.
032100     05  CHK-STRESS-SUM           PIC S9(4) COMP.
032200     05  CHK-STRESS-CNT           PIC S9(4) COMP.
032210     05  FILLER                   PIC X(2).
032220
032230******************************************************************
032240* 060106 DW - CHECK-IN AVERAGES, ROUNDED 1 DECIMAL, NON-ZERO
032250* READINGS ONLY PER METRIC - REQ1872
032260******************************************************************
032270 01  WS-CHECKIN-AVGS.
032280     05  WS-SLEEP-AVG             PIC S9(3)V9 COMP-3.
032290     05  WS-ENERGY-AVG            PIC S9(3)V9 COMP-3.
032291     05  WS-STRESS-AVG            PIC S9(3)V9 COMP-3.
032292     05  FILLER                   PIC X(2).
032300
032400 01  WS-SORENESS-TBL.
032500     05  WS-SORE-ENTRY OCCURS 40 TIMES.
032600         10  WS-SORE-DATE         PIC 9(8).
032700         10  WS-SORE-LEVEL        PIC 9(2).
032800         10  WS-SORE-LOC          PIC X(12).
032900 01  WS-SORE-COUNT                PIC S9(3) COMP.
033000
033100 01  WS-LATEST-CHECKIN.
033200     05  WS-LATEST-CHK-DATE       PIC 9(8) VALUE ZERO.
033300     05  WS-LATEST-CHK-SORENESS   PIC 9(2) VALUE ZERO.
033400
033500******************************************************************
033600* U5 - COACHING DECISION WORK AREAS
033700******************************************************************
033800 01  WS-COACH-DECISION.
033900     05  WS-COACH-ACTION          PIC X(8).
034000     05  WS-COACH-CONFIDENCE      PIC 9V99.
034100     05  WS-COACH-REASON          PIC X(40).
034200     05  WS-COACH-ADJUSTMENT      PIC X(40).
034300
034400******************************************************************
034500* CALL LINKAGE WORK AREAS - SHAPES MUST MATCH THE SUBPROGRAMS'
034600* OWN LINKAGE SECTIONS EXACTLY.
034700******************************************************************
034800 01  WS-TRIMP-CALC-REC.
034900     05  WS-TC-TYPE-SW            PIC X.
035000         88  WS-TC-WITH-HR          VALUE "H".
035100         88  WS-TC-NO-HR            VALUE "N".
035200     05  WS-TC-ACT-TYPE           PIC X(10).
035300     05  WS-TC-REST-HR            PIC 9(3).
035400     05  WS-TC-MAX-HR             PIC 9(3).
035500     05  WS-TC-AVG-HR             PIC 9(3).
035600     05  WS-TC-MOVING-SECS        PIC 9(6).
035700     05  WS-TC-RESULT             PIC 9(5)V9(1).
035750     05  FILLER                   PIC X(2).
035800 01  WS-TC-RETURN-CD              PIC 9(4) COMP.
035900
036000 01  WS-FMT-CALC-REC.
036100     05  WS-FC-TYPE-SW            PIC X.
036200         88  WS-FC-PACE             VALUE "P".
036300         88  WS-FC-TIME             VALUE "T".
036400     05  WS-FC-SECONDS            PIC 9(6).
036500     05  WS-FC-RESULT             PIC X(8).
036550     05  FILLER                   PIC X(2).
036600 01  WS-FC-RETURN-LTH             PIC S9(4).
036610
036620******************************************************************
036630* 060106 DW - HOLDS THE FIVE PACEFMT RESULTS FOR 525-WRITE-PACE-
036640* TABLE SINCE WS-FC-RESULT GETS OVERWRITTEN BY EACH CALL - REQ1872
036650******************************************************************
036660 01  WS-PACE-TABLE-STR.
036670     05  WS-PACE-EASY-STR         PIC X(8).
036680     05  WS-PACE-LONG-STR         PIC X(8).
036690     05  WS-PACE-TEMPO-STR        PIC X(8).
036691     05  WS-PACE-INTERVAL-STR     PIC X(8).
036692     05  WS-PACE-RECOVERY-STR     PIC X(8).
036693     05  FILLER                   PIC X(2).
036700
036800 01  WS-PLAN-GOAL-REC.
036900     05  WS-PG-RACE-TYPE          PIC X(10).
037000     05  WS-PG-DIST-KM            PIC 9(3)V9(1).
037100     05  WS-PG-TARGET-SECS        PIC 9(6).
037200     05  WS-PG-WEEKS-TO-RACE      PIC 9(2).
037300     05  WS-PG-AVAIL-DAYS         PIC X(7).
037400     05  WS-PG-LONG-RUN-DAY       PIC 9(1).
037450     05  FILLER                   PIC X(2).
037500
037600 01  WS-PLAN-RESULT-REC.
037700     05  WS-PR-REJECTED-SW        PIC X.
037800         88  WS-PR-REJECTED         VALUE "Y".
037900     05  WS-PR-BUILD-WEEKS        PIC 9(2).
038000     05  WS-PR-PEAK-WEEKS         PIC 9(2).
038100     05  WS-PR-TAPER-WEEKS        PIC 9(2).
038200     05  WS-PR-BASE-PACE          PIC 9(4).
038300     05  WS-PR-PACE-EASY          PIC 9(4).
038400     05  WS-PR-PACE-LONG          PIC 9(4).
038500     05  WS-PR-PACE-TEMPO         PIC 9(4).
038600     05  WS-PR-PACE-INTERVAL      PIC 9(4).
038700     05  WS-PR-PACE-RECOVERY      PIC 9(4).
038800     05  WS-PR-SESSION-COUNT      PIC 9(4) COMP.
038900     05  WS-PR-TOTAL-MINUTES      PIC 9(6) COMP.
038950     05  FILLER                   PIC X(2).
039000     05  WS-PR-SESSION-TBL OCCURS 400 TIMES.
039100         10  WS-PRT-WEEK-NUM      PIC 9(2).
039200         10  WS-PRT-DAY           PIC 9(1).
039300         10  WS-PRT-PHASE         PIC X(6).
039400         10  WS-PRT-SESS-TYPE     PIC X(10).
039500         10  WS-PRT-DURATION      PIC 9(3).
039600         10  WS-PRT-INTENSITY     PIC X(8).
039700         10  WS-PRT-PACE          PIC 9(4).
039800         10  WS-PRT-INT-REPS      PIC 9(2).
039900         10  WS-PRT-INT-DIST      PIC 9(5).
040000         10  WS-PRT-INT-REC-SECS  PIC 9(3).
040100 01  WS-PLAN-RETURN-CD            PIC 9(4) COMP.
040200
040300******************************************************************
040400* REPORT LINE LAYOUTS
040500******************************************************************
040600 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
040700
040800 01  WS-PAGE-HDR-LINE.
040900     05  FILLER                   PIC X(1)  VALUE SPACE.
041000     05  FILLER                   PIC X(30) VALUE
041100         "RUNSYNC TRAINING LOAD REPORT".
041200     05  FILLER                   PIC X(10) VALUE "RUN DATE:".
041300     05  HDR-RUN-DATE-O           PIC 9(4)/99/99.
041400     05  FILLER                   PIC X(10) VALUE SPACES.
041500     05  FILLER                   PIC X(6)  VALUE "PAGE:".
041600     05  HDR-PAGE-NO-O            PIC ZZ9.
041700     05  FILLER                   PIC X(61) VALUE SPACES.
041800
041900 01  WS-ATH-HDR-LINE.
042000     05  FILLER                   PIC X(1)  VALUE SPACE.
042100     05  FILLER                   PIC X(12) VALUE "ATHLETE ID:".
042200     05  ATH-HDR-ID-O             PIC 9(6).
042300     05  FILLER                   PIC X(4)  VALUE SPACES.
042400     05  FILLER                   PIC X(6)  VALUE "NAME:".
042500     05  ATH-HDR-NAME-O           PIC X(30).
042600     05  FILLER                   PIC X(72) VALUE SPACES.
042700
042800 01  WS-ACT-DETAIL-LINE.
042900     05  FILLER                   PIC X(3)  VALUE SPACES.
043000     05  AD-DATE-O                PIC 9(4)/99/99.
043100     05  FILLER                   PIC X(2)  VALUE SPACES.
043200     05  AD-TYPE-O                PIC X(10).
043300     05  FILLER                   PIC X(2)  VALUE SPACES.
043400     05  AD-DIST-KM-O             PIC Z(4)9.9.
043500     05  FILLER                   PIC X(2)  VALUE SPACES.
043600     05  AD-DUR-MIN-O             PIC ZZZ9.9.
043700     05  FILLER                   PIC X(2)  VALUE SPACES.
043800     05  AD-AVG-HR-O              PIC ZZ9.
043900     05  FILLER                   PIC X(2)  VALUE SPACES.
044000     05  AD-TRIMP-O               PIC ZZZ9.9.
044100     05  FILLER                   PIC X(70) VALUE SPACES.
044200
044300 01  WS-FITNESS-LINE.
044400     05  FILLER                   PIC X(3)  VALUE SPACES.
044500     05  FIT-DATE-O               PIC 9(4)/99/99.
044600     05  FILLER                   PIC X(3)  VALUE SPACES.
044700     05  FILLER                   PIC X(12) VALUE "DAILY TRIMP:".
044800     05  FIT-TRIMP-O              PIC ZZZ9.9.
044900     05  FILLER                   PIC X(3)  VALUE SPACES.
045000     05  FILLER                   PIC X(4)  VALUE "CTL:".
045100     05  FIT-CTL-O                PIC ZZZ9.9.
045200     05  FILLER                   PIC X(3)  VALUE SPACES.
045300     05  FILLER                   PIC X(4)  VALUE "ATL:".
045400     05  FIT-ATL-O                PIC ZZZ9.9.
045500     05  FILLER                   PIC X(3)  VALUE SPACES.
045600     05  FILLER                   PIC X(4)  VALUE "TSB:".
045700     05  FIT-TSB-O                PIC -ZZZ9.9.
045800     05  FILLER                   PIC X(40) VALUE SPACES.
045900
046000 01  WS-SNAPSHOT-LINE.
046100     05  FILLER                   PIC X(3)  VALUE SPACES.
046200     05  FILLER                   PIC X(6)  VALUE "ACWR:".
046300     05  SNAP-ACWR-O              PIC Z9.99.
046400     05  FILLER                   PIC X(3)  VALUE SPACES.
046500     05  FILLER                   PIC X(6)  VALUE "ZONE:".
046600     05  SNAP-ZONE-O              PIC X(12).
046700     05  FILLER                   PIC X(90) VALUE SPACES.
046800
046900 01  WS-MSG-LINE                  PIC X(132).
047000
047100 01  WS-EDIT-FIELDS.
047200     05  WE-DIST-KM               PIC ZZZ9.9.
047300     05  WE-DUR-MIN               PIC ZZZ9.9.
047400     05  WE-SECS6                 PIC 9(6).
047410     05  WE-AVG-RUNS-WK           PIC ZZ9.9.
047420     05  WE-AVG-DIST-RUN          PIC ZZZ9.9.
047430     05  WE-LONGEST-KM            PIC ZZZ9.9.
047440     05  WE-SLEEP-AVG             PIC ZZ9.9.
047450     05  WE-ENERGY-AVG            PIC ZZ9.9.
047460     05  WE-STRESS-AVG            PIC ZZ9.9.
047470     05  WE-SESS-PER-WK           PIC Z9.9.
047480     05  WS-SESS-PER-WK           PIC S9(2)V9 COMP-3.
047490     05  FILLER                   PIC X(2).
047500
047600 PROCEDURE DIVISION.
047700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
047800     PERFORM 100-MAINLINE THRU 100-EXIT
047900             UNTIL NO-MORE-ATHLETES.
048000     PERFORM 999-CLEANUP THRU 999-EXIT.
048100     MOVE +0 TO RETURN-CODE.
048200     GOBACK.
048300
048400******************************************************************
048500* 000-HOUSEKEEPING - OPEN FILES, BUILD THE DAYS-IN-MONTH TABLE,
048600* ESTABLISH THE AS-OF DATE AND THE WINDOW/CUTOFF DATES, PRIME
048700* ALL FIVE INPUT FILES.
048800******************************************************************
048900 000-HOUSEKEEPING.
049000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049100     DISPLAY "******** BEGIN JOB TRNGRPT ********".
049200     PERFORM 900-OPEN-FILES THRU 900-EXIT.
049300
049400     MOVE 31 TO WS-DIM(1).  MOVE 28 TO WS-DIM(2).
049500     MOVE 31 TO WS-DIM(3).  MOVE 30 TO WS-DIM(4).
049600     MOVE 31 TO WS-DIM(5).  MOVE 30 TO WS-DIM(6).
049700     MOVE 31 TO WS-DIM(7).  MOVE 31 TO WS-DIM(8).
049800     MOVE 30 TO WS-DIM(9).  MOVE 31 TO WS-DIM(10).
049900     MOVE 30 TO WS-DIM(11). MOVE 31 TO WS-DIM(12).
050000
050100     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
050200     MOVE WS-RUN-DATE-8 TO WS-AS-OF-DATE, HDR-RUN-DATE-O.
050300     MOVE 1 TO WS-PAGES.
050400
050500     MOVE WS-AS-OF-DATE TO WS-CAL-DATE.
050600     PERFORM 360-BACK-N-DAYS THRU 360-EXIT
050700             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 180.
050800     MOVE WS-CAL-DATE TO WS-WINDOW-START-DATE.
050900
051000     MOVE WS-AS-OF-DATE TO WS-CAL-DATE.
051100     PERFORM 360-BACK-N-DAYS THRU 360-EXIT
051200             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 90.
051300     MOVE WS-CAL-DATE TO WS-CUTOFF-90-DATE.
051400
051500     MOVE WS-AS-OF-DATE TO WS-CAL-DATE.
051600     PERFORM 360-BACK-N-DAYS THRU 360-EXIT
051700             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 30.
051800     MOVE WS-CAL-DATE TO WS-CUTOFF-30-DATE.
051900     MOVE WS-CAL-DATE TO WS-REPORT-RANGE-DATE.
052000
052100     MOVE WS-AS-OF-DATE TO WS-CAL-DATE.
052200     PERFORM 360-BACK-N-DAYS THRU 360-EXIT
052300             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 7.
052400     MOVE WS-CAL-DATE TO WS-CUTOFF-7-DATE.
052500
052600     MOVE WS-AS-OF-DATE TO WS-CAL-DATE.
052700     PERFORM 360-BACK-N-DAYS THRU 360-EXIT
052800             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 3.
052900     MOVE WS-CAL-DATE TO WS-CUTOFF-3-DATE.
053000
053100     MOVE "MONDAY   " TO WS-DOW-NAME(1).
053200     MOVE "TUESDAY  " TO WS-DOW-NAME(2).
053300     MOVE "WEDNESDAY" TO WS-DOW-NAME(3).
053400     MOVE "THURSDAY " TO WS-DOW-NAME(4).
053500     MOVE "FRIDAY   " TO WS-DOW-NAME(5).
053600     MOVE "SATURDAY " TO WS-DOW-NAME(6).
053700     MOVE "SUNDAY   " TO WS-DOW-NAME(7).
053800
053900     PERFORM 910-READ-ATHLETES THRU 910-EXIT.
054000     IF NO-MORE-ATHLETES
054100         MOVE "EMPTY ATHLETE INPUT FILE" TO ABEND-REASON
054200         GO TO 1000-ABEND-RTN.
054300
054400     PERFORM 920-READ-ACTIVITIES THRU 920-EXIT.
054500     PERFORM 930-READ-CHECKINS THRU 930-EXIT.
054600     PERFORM 935-READ-BESTEFFORTS THRU 935-EXIT.
054700     PERFORM 940-READ-GOALS THRU 940-EXIT.
054800
054900     PERFORM 200-PAGE-HEADER THRU 200-EXIT.
055000 000-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400* 100-MAINLINE - ONE PASS PER ATHLETE ON THE MASTER
055500******************************************************************
055600 100-MAINLINE.
055700     MOVE "100-MAINLINE" TO PARA-NAME.
055800     PERFORM 150-PROCESS-ATHLETE THRU 150-EXIT.
055900     PERFORM 910-READ-ATHLETES THRU 910-EXIT.
056000 100-EXIT.
056100     EXIT.
056200
056300 150-PROCESS-ATHLETE.                                             REQ1812
056400     MOVE "150-PROCESS-ATHLETE" TO PARA-NAME.
056500     ADD 1 TO CT-ATHLETES-PROCESSED.
056600     INITIALIZE WS-ATHLETE-TOTALS WS-90D-SUMMARY WS-PATTERN-TBL
056700                WS-PR-TABLE WS-CHECKIN-SUMS WS-SORENESS-TBL.
056800     MOVE ZERO TO WS-PR-COUNT, WS-SORE-COUNT.
056900     MOVE ZERO TO WS-LATEST-CHK-DATE, WS-LATEST-CHK-SORENESS.
057100
057200     PERFORM 210-ATHLETE-HEADER THRU 210-EXIT.
057300     PERFORM 300-METRICS-ENGINE THRU 300-EXIT.
057400     PERFORM 500-BUILD-PLAN THRU 500-EXIT.
057500     PERFORM 600-PROFILE-BUILDER THRU 600-EXIT.
057600     PERFORM 700-CHECKIN-SUMMARY THRU 700-EXIT.
057700     PERFORM 800-COACHING-DECISION THRU 800-EXIT.
057800     PERFORM 880-ATHLETE-TOTALS THRU 880-EXIT.
057900 150-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300* REPORT WRITERS - PAGE HEADER, ATHLETE HEADER, DETAIL LINES
058400******************************************************************
058500 200-PAGE-HEADER.
058600     MOVE "200-PAGE-HEADER" TO PARA-NAME.
058700     MOVE WS-PAGES TO HDR-PAGE-NO-O.
058800     WRITE RPT-REC FROM WS-PAGE-HDR-LINE
058900         AFTER ADVANCING NEXT-PAGE.
059000     WRITE RPT-REC FROM WS-BLANK-LINE.
059100     ADD 1 TO WS-PAGES.
059200 200-EXIT.
059300     EXIT.
059400
059500 210-ATHLETE-HEADER.
059600     MOVE "210-ATHLETE-HEADER" TO PARA-NAME.
059700     MOVE ATH-USER-ID TO ATH-HDR-ID-O.
059800     MOVE ATH-NAME TO ATH-HDR-NAME-O.
059900     WRITE RPT-REC FROM WS-ATH-HDR-LINE
060000         AFTER ADVANCING 2.
060100     WRITE RPT-REC FROM WS-BLANK-LINE.
060200 210-EXIT.
060300     EXIT.
060400
060500 220-WRITE-ACTIVITY-DETAIL.
060600     MOVE "220-WRITE-ACTIVITY-DETAIL" TO PARA-NAME.
060700     MOVE ACT-DATE TO AD-DATE-O.
060800     MOVE ACT-TYPE TO AD-TYPE-O.
060900     COMPUTE AD-DIST-KM-O ROUNDED = ACT-DISTANCE-M / 1000.
061000     COMPUTE AD-DUR-MIN-O ROUNDED = ACT-MOVING-SECS / 60.
061100     MOVE ACT-AVG-HR TO AD-AVG-HR-O.
061200     MOVE WS-TC-RESULT TO AD-TRIMP-O.
061300     WRITE RPT-REC FROM WS-ACT-DETAIL-LINE.
061400 220-EXIT.
061500     EXIT.
061600
061700 230-WRITE-FITNESS-LINE.
061800     MOVE "230-WRITE-FITNESS-LINE" TO PARA-NAME.
061900     MOVE WS-CAL-DATE TO FIT-DATE-O.
062000     MOVE WS-DAILY-TRIMP(WS-DAY-IX) TO FIT-TRIMP-O.
062100     MOVE WS-CTL-R TO FIT-CTL-O.
062200     MOVE WS-ATL-R TO FIT-ATL-O.
062300     MOVE WS-TSB-R TO FIT-TSB-O.
062400     WRITE RPT-REC FROM WS-FITNESS-LINE.
062500 230-EXIT.
062600     EXIT.
062700
062800 240-WRITE-SNAPSHOT-LINE.
062900     MOVE "240-WRITE-SNAPSHOT-LINE" TO PARA-NAME.
063000     MOVE WS-ACWR TO SNAP-ACWR-O.
063100     MOVE WS-ZONE TO SNAP-ZONE-O.
063200     WRITE RPT-REC FROM WS-SNAPSHOT-LINE.
063300 240-EXIT.
063400     EXIT.
063500
063600******************************************************************
063700* U1 - METRICS ENGINE (SPEC U1, BATCH FLOW STEPS 1-5)
063800******************************************************************
063900 300-METRICS-ENGINE.
064000     MOVE "300-METRICS-ENGINE" TO PARA-NAME.
064100     PERFORM 305-ZERO-ONE-DAY THRU 305-EXIT
064200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 200.
064300
064400     PERFORM 310-LOAD-ONE-ACTIVITY THRU 310-EXIT
064500         UNTIL NO-MORE-ACTIVITIES OR
064600               HOLD-ACT-USER-ID NOT = ATH-USER-ID.
064700
064800     PERFORM 330-ROLL-FORWARD THRU 330-EXIT.
064900     PERFORM 340-SNAPSHOT-ZONE THRU 340-EXIT.
065000 300-EXIT.
065100     EXIT.
065200
065300 305-ZERO-ONE-DAY.
065400     MOVE "305-ZERO-ONE-DAY" TO PARA-NAME.
065500     MOVE ZERO TO WS-DAILY-TRIMP(WS-IX).
065600 305-EXIT.
065700     EXIT.
065800
065900 310-LOAD-ONE-ACTIVITY.
066000     MOVE "310-LOAD-ONE-ACTIVITY" TO PARA-NAME.
066100     ADD 1 TO AT-ACT-READ, CT-ACTIVITIES-READ.
066200
066300     IF ACT-INCLUDED
066400         ADD 1 TO AT-ACT-INCL, CT-ACTIVITIES-INCLUDED
066500         PERFORM 315-CALC-TRIMP THRU 315-EXIT
066600         PERFORM 320-FIND-DAY-OFFSET THRU 320-EXIT
066700         IF WS-OFFSET >= 1 AND WS-OFFSET <= 200
066800             ADD WS-TC-RESULT TO WS-DAILY-TRIMP(WS-OFFSET)
066900         END-IF
067000         ADD WS-TC-RESULT TO AT-TOTAL-TRIMP
067100         PERFORM 220-WRITE-ACTIVITY-DETAIL THRU 220-EXIT
067200     END-IF.
067300
067400     IF ACT-TYPE = "RUN       "
067500         IF ACT-DATE >= WS-CUTOFF-90-DATE
067600             PERFORM 325-ACCUM-90-DAY THRU 325-EXIT
067700         END-IF
067800         IF ACT-DATE >= WS-CUTOFF-30-DATE
067900             PERFORM 327-ACCUM-PATTERN THRU 327-EXIT
068000         END-IF
068100     END-IF.
068200
068300     PERFORM 920-READ-ACTIVITIES THRU 920-EXIT.
068400 310-EXIT.
068500     EXIT.
068600
068700 315-CALC-TRIMP.
068800     MOVE "315-CALC-TRIMP" TO PARA-NAME.
068900     MOVE ACT-TYPE TO WS-TC-ACT-TYPE.
069000     MOVE ACT-AVG-HR TO WS-TC-AVG-HR.
069100     MOVE ATH-REST-HR TO WS-TC-REST-HR.
069200     MOVE ATH-MAX-HR TO WS-TC-MAX-HR.
069300     MOVE ACT-MOVING-SECS TO WS-TC-MOVING-SECS.
069400     IF ACT-NO-HR-DATA
069500         SET WS-TC-NO-HR TO TRUE
069600     ELSE
069700         SET WS-TC-WITH-HR TO TRUE
069800     END-IF.
069900     CALL "TRIMPCLC" USING WS-TRIMP-CALC-REC, WS-TC-RETURN-CD.
070000 315-EXIT.
070100     EXIT.
070200
070300 320-FIND-DAY-OFFSET.
070400     MOVE "320-FIND-DAY-OFFSET" TO PARA-NAME.
070500     MOVE WS-WINDOW-START-DATE TO WS-SCRATCH-DATE.
070600     MOVE ZERO TO WS-OFFSET.
070700     PERFORM 322-STEP-ONE-DAY THRU 322-EXIT
070800         UNTIL WS-SCRATCH-DATE >= ACT-DATE OR WS-OFFSET > 200.
070900 320-EXIT.
071000     EXIT.
071100
071200 322-STEP-ONE-DAY.
071300     MOVE "322-STEP-ONE-DAY" TO PARA-NAME.
071400     MOVE WS-SCRATCH-DATE TO WS-CAL-DATE.
071500     PERFORM 350-NEXT-CAL-DATE THRU 350-EXIT.
071600     MOVE WS-CAL-DATE TO WS-SCRATCH-DATE.
071700     ADD 1 TO WS-OFFSET.
071800 322-EXIT.
071900     EXIT.
072000
072100 325-ACCUM-90-DAY.
072200     MOVE "325-ACCUM-90-DAY" TO PARA-NAME.
072300     ADD 1 TO SUM90-COUNT.
072400     ADD ACT-DISTANCE-M TO SUM90-TOT-DIST-M.
072500     ADD ACT-MOVING-SECS TO SUM90-TOT-SECS.
072600     IF ACT-DISTANCE-M > SUM90-LONGEST-M
072700         MOVE ACT-DISTANCE-M TO SUM90-LONGEST-M.
072800 325-EXIT.
072900     EXIT.
073000
073100 327-ACCUM-PATTERN.
073200     MOVE "327-ACCUM-PATTERN" TO PARA-NAME.
073300     IF ACT-DOW-VALID
073400         ADD 1 TO PAT-DOW-COUNT(ACT-DOW).
073500     EVALUATE TRUE
073600         WHEN ACT-HOUR-MORNING
073700             ADD 1 TO PAT-MORNING-COUNT
073800         WHEN ACT-HOUR-AFTERNOON
073900             ADD 1 TO PAT-AFTERNOON-COUNT
074000         WHEN OTHER
074100             ADD 1 TO PAT-EVENING-COUNT
074200     END-EVALUATE.
074300 327-EXIT.
074400     EXIT.
074500
074600 330-ROLL-FORWARD.
074700     MOVE "330-ROLL-FORWARD" TO PARA-NAME.
074800     MOVE ZERO TO WS-CTL, WS-ATL, WS-TSB.
074900     MOVE WS-WINDOW-START-DATE TO WS-CAL-DATE.
075000     MOVE 1 TO WS-DAY-IX.
075100     PERFORM 335-ROLL-ONE-DAY THRU 335-EXIT
075200         UNTIL WS-CAL-DATE > WS-AS-OF-DATE.
075300 330-EXIT.
075400     EXIT.
075500
075600 335-ROLL-ONE-DAY.
075700     MOVE "335-ROLL-ONE-DAY" TO PARA-NAME.
075800     COMPUTE WS-CTL ROUNDED =
075900         WS-CTL + (WS-DAILY-TRIMP(WS-DAY-IX) - WS-CTL) / 42.
076000     COMPUTE WS-ATL ROUNDED =
076100         WS-ATL + (WS-DAILY-TRIMP(WS-DAY-IX) - WS-ATL) / 7.
076200     COMPUTE WS-TSB ROUNDED = WS-CTL - WS-ATL.
076300     COMPUTE WS-CTL-R ROUNDED = WS-CTL.                          REQ1851
076400     COMPUTE WS-ATL-R ROUNDED = WS-ATL.                          REQ1851
076500     COMPUTE WS-TSB-R ROUNDED = WS-TSB.                          REQ1851
076600
076700     IF WS-CAL-DATE >= WS-REPORT-RANGE-DATE
076800         PERFORM 230-WRITE-FITNESS-LINE THRU 230-EXIT.
076900
077000     PERFORM 350-NEXT-CAL-DATE THRU 350-EXIT.
077100     ADD 1 TO WS-DAY-IX.
077200 335-EXIT.
077300     EXIT.
077400
077500 340-SNAPSHOT-ZONE.
077600     MOVE "340-SNAPSHOT-ZONE" TO PARA-NAME.
077700     IF WS-CTL-R > 10.0
077800         MOVE WS-CTL-R TO WS-EFF-CHRONIC
077900     ELSE
078000         MOVE 10.0 TO WS-EFF-CHRONIC.
078100     COMPUTE WS-ACWR ROUNDED = WS-ATL-R / WS-EFF-CHRONIC.
078200
078300     EVALUATE TRUE
078400         WHEN WS-ACWR < 0.8
078500             MOVE "DETRAINING  " TO WS-ZONE
078600         WHEN WS-ACWR <= 1.3
078700             MOVE "OPTIMAL     " TO WS-ZONE
078800         WHEN WS-ACWR <= 1.5 AND WS-ATL-R < 30
078900             MOVE "OPTIMAL     " TO WS-ZONE
079000         WHEN WS-ACWR <= 1.5
079100             MOVE "OVERREACHING" TO WS-ZONE
079200         WHEN WS-ATL-R < 40
079300             MOVE "CAUTION     " TO WS-ZONE
079400         WHEN OTHER
079500             MOVE "DANGER      " TO WS-ZONE
079600     END-EVALUATE.
079700
079800     PERFORM 240-WRITE-SNAPSHOT-LINE THRU 240-EXIT.
079900 340-EXIT.
080000     EXIT.
080100
080200******************************************************************
080300* CALENDAR UTILITIES - STRAIGHT LEAP-YEAR-AWARE Y/M/D STEPPING,
080400* NO JULIAN-DAY CONVERSION NEEDED ANYWHERE IN THIS PROGRAM.
080500******************************************************************
080600 350-NEXT-CAL-DATE.
080700     MOVE "350-NEXT-CAL-DATE" TO PARA-NAME.
080800     PERFORM 365-CHECK-LEAP-YEAR THRU 365-EXIT.
080900     MOVE WS-DIM(WS-CAL-MM) TO WS-CAL-DAYS-IN-MO.
081000     IF WS-CAL-MM = 2 AND WS-CAL-IS-LEAP
081100         ADD 1 TO WS-CAL-DAYS-IN-MO.
081200
081300     ADD 1 TO WS-CAL-DD.
081400     IF WS-CAL-DD > WS-CAL-DAYS-IN-MO
081500         MOVE 1 TO WS-CAL-DD
081600         ADD 1 TO WS-CAL-MM
081700         IF WS-CAL-MM > 12
081800             MOVE 1 TO WS-CAL-MM
081900             ADD 1 TO WS-CAL-YY
082000         END-IF
082100     END-IF.
082200 350-EXIT.
082300     EXIT.
082400
082500 355-PREV-CAL-DATE.
082600     MOVE "355-PREV-CAL-DATE" TO PARA-NAME.
082700     SUBTRACT 1 FROM WS-CAL-DD.
082800     IF WS-CAL-DD < 1
082900         SUBTRACT 1 FROM WS-CAL-MM
083000         IF WS-CAL-MM < 1
083100             MOVE 12 TO WS-CAL-MM
083200             SUBTRACT 1 FROM WS-CAL-YY
083300         END-IF
083400         PERFORM 365-CHECK-LEAP-YEAR THRU 365-EXIT
083500         MOVE WS-DIM(WS-CAL-MM) TO WS-CAL-DAYS-IN-MO
083600         IF WS-CAL-MM = 2 AND WS-CAL-IS-LEAP
083700             ADD 1 TO WS-CAL-DAYS-IN-MO
083800         END-IF
083900         MOVE WS-CAL-DAYS-IN-MO TO WS-CAL-DD
084000     END-IF.
084100 355-EXIT.
084200     EXIT.
084300
084400 360-BACK-N-DAYS.
084500     MOVE "360-BACK-N-DAYS" TO PARA-NAME.
084600     PERFORM 355-PREV-CAL-DATE THRU 355-EXIT.
084700 360-EXIT.
084800     EXIT.
084900
085000 365-CHECK-LEAP-YEAR.
085100     MOVE "365-CHECK-LEAP-YEAR" TO PARA-NAME.
085200     MOVE "N" TO WS-CAL-LEAP-SW.
085300     DIVIDE WS-CAL-YY BY 4 GIVING WS-CAL-MOD-RESULT
085400         REMAINDER WS-CAL-MOD-REMAIN.
085500     IF WS-CAL-MOD-REMAIN = 0
085600         DIVIDE WS-CAL-YY BY 100 GIVING WS-CAL-MOD-RESULT
085700             REMAINDER WS-CAL-MOD-REMAIN
085800         IF WS-CAL-MOD-REMAIN NOT = 0
085900             MOVE "Y" TO WS-CAL-LEAP-SW
086000         ELSE
086100             DIVIDE WS-CAL-YY BY 400 GIVING WS-CAL-MOD-RESULT
086200                 REMAINDER WS-CAL-MOD-REMAIN
086300             IF WS-CAL-MOD-REMAIN = 0
086400                 MOVE "Y" TO WS-CAL-LEAP-SW
086500             END-IF
086600         END-IF
086700     END-IF.
086800 365-EXIT.
086900     EXIT.
087000
087100******************************************************************
087200* U2 - PLAN GENERATOR ORCHESTRATION
087300******************************************************************
087400 500-BUILD-PLAN.
087500     MOVE "500-BUILD-PLAN" TO PARA-NAME.
087600     PERFORM 940-READ-GOALS THRU 940-EXIT
087700         UNTIL NO-MORE-GOALS OR HOLD-GOL-USER-ID NOT LESS
087800               THAN ATH-USER-ID.
087900
088000     IF HOLD-GOL-USER-ID = ATH-USER-ID AND
088100        GOAL-ON-FILE
088200         MOVE GOL-RACE-TYPE TO WS-PG-RACE-TYPE
088300         MOVE GOL-DIST-KM TO WS-PG-DIST-KM
088400         MOVE GOL-TARGET-SECS TO WS-PG-TARGET-SECS
088500         MOVE GOL-WEEKS-TO-RACE TO WS-PG-WEEKS-TO-RACE
088600         MOVE GOL-AVAIL-DAYS TO WS-PG-AVAIL-DAYS
088700         MOVE GOL-LONG-RUN-DAY TO WS-PG-LONG-RUN-DAY
088800         CALL "PLNGEN" USING WS-PLAN-GOAL-REC,
088900                             WS-PLAN-RESULT-REC,
089000                             WS-PLAN-RETURN-CD
089100
089200         IF WS-PR-REJECTED
089300             MOVE "** GOAL REJECTED - LESS THAN 4 WEEKS OUT **"   REQ0302
089400                 TO WS-MSG-LINE
089500             WRITE RPT-REC FROM WS-MSG-LINE
089600         ELSE
089700             PERFORM 510-WRITE-PLAN-ROWS THRU 510-EXIT
089800             PERFORM 520-PLAN-SUMMARY THRU 520-EXIT
089900         END-IF
090000         PERFORM 940-READ-GOALS THRU 940-EXIT
090100     END-IF.
090200 500-EXIT.
090300     EXIT.
090400
090500 510-WRITE-PLAN-ROWS.
090600     MOVE "510-WRITE-PLAN-ROWS" TO PARA-NAME.
090700     PERFORM 515-WRITE-ONE-PLAN-ROW THRU 515-EXIT
090800         VARYING WS-IX FROM 1 BY 1
090900         UNTIL WS-IX > WS-PR-SESSION-COUNT.
091000 510-EXIT.
091100     EXIT.
091200
091300 515-WRITE-ONE-PLAN-ROW.
091400     MOVE "515-WRITE-ONE-PLAN-ROW" TO PARA-NAME.
091500     MOVE ATH-USER-ID TO PLN-USER-ID.
091600     MOVE WS-PRT-WEEK-NUM(WS-IX) TO PLN-WEEK-NUM.
091700     MOVE WS-PRT-DAY(WS-IX) TO PLN-DAY.
091800     MOVE WS-PRT-PHASE(WS-IX) TO PLN-PHASE.
091900     MOVE WS-PRT-SESS-TYPE(WS-IX) TO PLN-SESSION-TYPE.
092000     MOVE WS-PRT-DURATION(WS-IX) TO PLN-DURATION-MIN.
092100     MOVE WS-PRT-INTENSITY(WS-IX) TO PLN-INTENSITY.
092200     MOVE WS-PRT-PACE(WS-IX) TO PLN-PACE-SEC-KM.
092300     MOVE WS-PRT-INT-REPS(WS-IX) TO PLN-INT-REPS.
092400     MOVE WS-PRT-INT-DIST(WS-IX) TO PLN-INT-DIST-M.
092500     MOVE WS-PRT-INT-REC-SECS(WS-IX) TO PLN-INT-REC-SECS.
092600     WRITE PLANNED-SESSION-REC.
092700     ADD 1 TO CT-SESSIONS-PLANNED.
092800 515-EXIT.
092900     EXIT.
093000
093100 520-PLAN-SUMMARY.                                                REQ4171
093200     MOVE "520-PLAN-SUMMARY" TO PARA-NAME.
093210     COMPUTE WS-SESS-PER-WK ROUNDED =                             REQ1872
093220         WS-PR-SESSION-COUNT /
093230         (WS-PR-BUILD-WEEKS + WS-PR-PEAK-WEEKS + WS-PR-TAPER-WEEKS).
093240     MOVE WS-SESS-PER-WK TO WE-SESS-PER-WK.
093300     STRING "PLAN: BUILD=" DELIMITED BY SIZE
093400            WS-PR-BUILD-WEEKS DELIMITED BY SIZE
093500            " PEAK=" DELIMITED BY SIZE
093600            WS-PR-PEAK-WEEKS DELIMITED BY SIZE
093700            " TAPER=" DELIMITED BY SIZE
093800            WS-PR-TAPER-WEEKS DELIMITED BY SIZE
093900            " WEEKS, SESSIONS=" DELIMITED BY SIZE
094000            WS-PR-SESSION-COUNT DELIMITED BY SIZE
094100            " TOTAL-MIN=" DELIMITED BY SIZE
094200            WS-PR-TOTAL-MINUTES DELIMITED BY SIZE
094210            "  SESS/WK=" DELIMITED BY SIZE                         REQ1872
094220            WE-SESS-PER-WK DELIMITED BY SIZE
094300            INTO WS-MSG-LINE.
094400     WRITE RPT-REC FROM WS-MSG-LINE.
094500
094600     MOVE WS-PR-BASE-PACE TO WS-FC-SECONDS.
094700     SET WS-FC-PACE TO TRUE.
094800     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
094900     STRING "  BASE PACE: " DELIMITED BY SIZE
095000            WS-FC-RESULT DELIMITED BY SIZE
095100            "  TARGET-PACE TABLE FOLLOWS" DELIMITED BY SIZE       REQ1872
095300            INTO WS-MSG-LINE.
095400     WRITE RPT-REC FROM WS-MSG-LINE.
095410     PERFORM 525-WRITE-PACE-TABLE THRU 525-EXIT.                   REQ1872
095500 520-EXIT.
095600     EXIT.
095610
095620******************************************************************
095630* 060106 DW - PRINTS THE EASY/LONG/TEMPO/INTERVAL/RECOVERY PACE
095640* TABLE THAT 520-PLAN-SUMMARY'S OWN TEXT PROMISED BUT NEVER WROTE
095650* - WS-PR-PACE-EASY ETC WERE SET BY PLNGEN AND NEVER READ AGAIN
095660* UNTIL NOW - REQ1872
095670******************************************************************
095680 525-WRITE-PACE-TABLE.
095690     MOVE "525-WRITE-PACE-TABLE" TO PARA-NAME.
095700     MOVE WS-PR-PACE-EASY TO WS-FC-SECONDS.
095710     SET WS-FC-PACE TO TRUE.
095720     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
095730     MOVE WS-FC-RESULT TO WS-PACE-EASY-STR.
095740     MOVE WS-PR-PACE-LONG TO WS-FC-SECONDS.
095750     SET WS-FC-PACE TO TRUE.
095760     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
095770     MOVE WS-FC-RESULT TO WS-PACE-LONG-STR.
095780     MOVE WS-PR-PACE-TEMPO TO WS-FC-SECONDS.
095790     SET WS-FC-PACE TO TRUE.
095800     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
095810     MOVE WS-FC-RESULT TO WS-PACE-TEMPO-STR.
095820     MOVE WS-PR-PACE-INTERVAL TO WS-FC-SECONDS.
095830     SET WS-FC-PACE TO TRUE.
095840     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
095850     MOVE WS-FC-RESULT TO WS-PACE-INTERVAL-STR.
095860     MOVE WS-PR-PACE-RECOVERY TO WS-FC-SECONDS.
095870     SET WS-FC-PACE TO TRUE.
095880     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
095890     MOVE WS-FC-RESULT TO WS-PACE-RECOVERY-STR.
095900     STRING "    EASY=" DELIMITED BY SIZE
095910            WS-PACE-EASY-STR DELIMITED BY SIZE
095920            "  LONG=" DELIMITED BY SIZE
095930            WS-PACE-LONG-STR DELIMITED BY SIZE
095940            "  TEMPO=" DELIMITED BY SIZE
095950            WS-PACE-TEMPO-STR DELIMITED BY SIZE
095960            "  INTERVAL=" DELIMITED BY SIZE
095970            WS-PACE-INTERVAL-STR DELIMITED BY SIZE
095980            "  RECOVERY=" DELIMITED BY SIZE
095990            WS-PACE-RECOVERY-STR DELIMITED BY SIZE
096000            INTO WS-MSG-LINE.
096010     WRITE RPT-REC FROM WS-MSG-LINE.
096020 525-EXIT.
096030     EXIT.
096040
096050******************************************************************
096060* U3 - ATHLETE PROFILE BUILDER
096070******************************************************************
096100 600-PROFILE-BUILDER.
096200     MOVE "600-PROFILE-BUILDER" TO PARA-NAME.
096300     PERFORM 605-WRITE-90D-SUMMARY THRU 605-EXIT.
096400     PERFORM 610-LOAD-ONE-BESTEFFORT THRU 610-EXIT
096500         UNTIL NO-MORE-BESTEFFORTS OR
096600               HOLD-EFF-USER-ID NOT = ATH-USER-ID.
096700     PERFORM 615-WRITE-RECORDS THRU 615-EXIT.
096800     PERFORM 620-WRITE-PATTERNS THRU 620-EXIT.
096900     PERFORM 630-GOAL-ANALYSIS THRU 630-EXIT.
097000     PERFORM 640-INTERPRET-METRICS THRU 640-EXIT.
097100 600-EXIT.
097200     EXIT.
097300
097400 605-WRITE-90D-SUMMARY.
097410     MOVE "605-WRITE-90D-SUMMARY" TO PARA-NAME.
097420     IF SUM90-COUNT = 0
097430         MOVE "90-DAY SUMMARY: NO RUNS ON FILE" TO WS-MSG-LINE
097440         WRITE RPT-REC FROM WS-MSG-LINE
097450     ELSE
097460         COMPUTE WS-90D-TOT-KM ROUNDED =                          REQ1872
097470             SUM90-TOT-DIST-M / 1000
097480         COMPUTE WE-DIST-KM ROUNDED = SUM90-TOT-DIST-M / 1000
097490         COMPUTE WE-DUR-MIN ROUNDED = SUM90-TOT-SECS / 3600
097500         COMPUTE WS-AVG-RUNS-WK ROUNDED =                         REQ1872
097510             SUM90-COUNT / WS-90D-WEEKS-DIVISOR
097520         COMPUTE WS-AVG-DIST-RUN ROUNDED =                        REQ1872
097530             WS-90D-TOT-KM / SUM90-COUNT
097540         COMPUTE WS-LONGEST-KM ROUNDED =                          REQ1872
097550             SUM90-LONGEST-M / 1000
097560         MOVE WS-AVG-RUNS-WK TO WE-AVG-RUNS-WK
097570         MOVE WS-AVG-DIST-RUN TO WE-AVG-DIST-RUN
097580         MOVE WS-LONGEST-KM TO WE-LONGEST-KM
097590         STRING "90-DAY SUMMARY: RUNS=" DELIMITED BY SIZE
097600                SUM90-COUNT DELIMITED BY SIZE
097610                " TOTAL-KM=" DELIMITED BY SIZE
097620                WE-DIST-KM DELIMITED BY SIZE
097630                " TOTAL-HRS=" DELIMITED BY SIZE
097640                WE-DUR-MIN DELIMITED BY SIZE
097650                INTO WS-MSG-LINE
097660         WRITE RPT-REC FROM WS-MSG-LINE
097670         PERFORM 607-WRITE-90D-AVERAGES THRU 607-EXIT              REQ1872
097680     END-IF.
097690 605-EXIT.
097700     EXIT.
097710
097720******************************************************************
097730* 060106 DW - AVG-RUNS/WEEK, AVG-KM/RUN, LONGEST-RUN-KM AND THE
097740* AVG-PACE/KM LINE FOR THE 90-DAY SUMMARY BLOCK - REQ1872
097750******************************************************************
097760 607-WRITE-90D-AVERAGES.
097770     MOVE "607-WRITE-90D-AVERAGES" TO PARA-NAME.
097780     IF WS-90D-TOT-KM > 0
097790         COMPUTE WS-AVG-PACE-SECS =
097800             SUM90-TOT-SECS / WS-90D-TOT-KM
097810         MOVE WS-AVG-PACE-SECS TO WS-FC-SECONDS
097820         SET WS-FC-PACE TO TRUE
097830         CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH
097840         MOVE WS-FC-RESULT TO WS-90D-PACE-STR
097850     ELSE
097860         MOVE SPACES TO WS-90D-PACE-STR
097870     END-IF.
097880     STRING "  AVG-RUNS/WK=" DELIMITED BY SIZE
097890            WE-AVG-RUNS-WK DELIMITED BY SIZE
097900            "  AVG-KM/RUN=" DELIMITED BY SIZE
097910            WE-AVG-DIST-RUN DELIMITED BY SIZE
097920            "  LONGEST-KM=" DELIMITED BY SIZE
097930            WE-LONGEST-KM DELIMITED BY SIZE
097940            "  AVG-PACE=" DELIMITED BY SIZE
097950            WS-90D-PACE-STR DELIMITED BY SIZE
097960            INTO WS-MSG-LINE.
097970     WRITE RPT-REC FROM WS-MSG-LINE.
097980 607-EXIT.
097990     EXIT.
098000
098010 610-LOAD-ONE-BESTEFFORT.
099500     MOVE "610-LOAD-ONE-BESTEFFORT" TO PARA-NAME.
099600     PERFORM 612-FIND-PR-ENTRY THRU 612-EXIT.
099700     PERFORM 935-READ-BESTEFFORTS THRU 935-EXIT.
099800 610-EXIT.
099900     EXIT.
100000
100100 612-FIND-PR-ENTRY.
100200     MOVE "612-FIND-PR-ENTRY" TO PARA-NAME.
100300     MOVE ZERO TO WS-IX2.
100400     PERFORM 613-SCAN-NOOP THRU 613-EXIT
100500         VARYING WS-IX FROM 1 BY 1
100600         UNTIL WS-IX > WS-PR-COUNT OR
100700               WS-PR-NAME(WS-IX) = EFF-DIST-NAME.
100800
100900     IF WS-IX > WS-PR-COUNT AND WS-PR-COUNT < 20
101000         ADD 1 TO WS-PR-COUNT
101100         MOVE EFF-DIST-NAME TO WS-PR-NAME(WS-PR-COUNT)
101200         MOVE EFF-ELAPSED-SECS TO WS-PR-SECS(WS-PR-COUNT)
101300         MOVE EFF-DATE TO WS-PR-DATE(WS-PR-COUNT)
101400     ELSE
101500         IF WS-IX <= WS-PR-COUNT AND
101600            EFF-ELAPSED-SECS < WS-PR-SECS(WS-IX)
101700             MOVE EFF-ELAPSED-SECS TO WS-PR-SECS(WS-IX)
101800             MOVE EFF-DATE TO WS-PR-DATE(WS-IX)
101900         END-IF
102000     END-IF.
102100 612-EXIT.
102200     EXIT.
102300
102400 613-SCAN-NOOP.
102500*  NO-OP PARAGRAPH - THE VARYING CLAUSE ABOVE DOES THE WORK.
102600 613-EXIT.
102700     EXIT.
102800
102900 615-WRITE-RECORDS.
103000     MOVE "615-WRITE-RECORDS" TO PARA-NAME.
103100     IF WS-PR-COUNT = 0
103200         MOVE "PERSONAL RECORDS: NONE ON FILE" TO WS-MSG-LINE
103300         WRITE RPT-REC FROM WS-MSG-LINE
103400     ELSE
103500         PERFORM 617-WRITE-ONE-RECORD THRU 617-EXIT
103600             VARYING WS-IX FROM 1 BY 1
103700             UNTIL WS-IX > WS-PR-COUNT
103800     END-IF.
103900 615-EXIT.
104000     EXIT.
104100
104200 617-WRITE-ONE-RECORD.
104300     MOVE "617-WRITE-ONE-RECORD" TO PARA-NAME.
104400     MOVE WS-PR-SECS(WS-IX) TO WS-FC-SECONDS.
104500     SET WS-FC-TIME TO TRUE.
104600     CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
104610     MOVE WS-FC-RESULT TO WS-PR-TIME-STR.
104620     PERFORM 616-CALC-PR-PACE THRU 616-EXIT.
104700     STRING "  PR " DELIMITED BY SIZE
104800            WS-PR-NAME(WS-IX) DELIMITED BY SIZE
104900            "  TIME=" DELIMITED BY SIZE
104910            WS-PR-TIME-STR DELIMITED BY SIZE
104920            "  PACE=" DELIMITED BY SIZE
104930            WS-PR-PACE-STR DELIMITED BY SIZE
105100            "  ON " DELIMITED BY SIZE
105200            WS-PR-DATE(WS-IX) DELIMITED BY SIZE
105300            INTO WS-MSG-LINE.
105400     WRITE RPT-REC FROM WS-MSG-LINE.
105500 617-EXIT.
105600     EXIT.
105610
105620******************************************************************
105630* 616-CALC-PR-PACE - PACE PER KM = TRUNCATE(ELAPSED / DIST-KM).
105640* UNKNOWN DISTANCE NAME LEAVES NO PACE, PER COACHING OFFICE.
105650******************************************************************
105660 616-CALC-PR-PACE.
105670     MOVE "616-CALC-PR-PACE" TO PARA-NAME.
105680     MOVE "N" TO WS-PR-PACE-SW.
105690     EVALUATE WS-PR-NAME(WS-IX)
105700         WHEN "400M           "   MOVE 0.4   TO WS-PR-DIST-KM
105710                                   MOVE "Y" TO WS-PR-PACE-SW
105720         WHEN "1K             "   MOVE 1.0   TO WS-PR-DIST-KM
105730                                   MOVE "Y" TO WS-PR-PACE-SW
105740         WHEN "1-MILE         "   MOVE 1.609 TO WS-PR-DIST-KM
105750                                   MOVE "Y" TO WS-PR-PACE-SW
105760         WHEN "5K             "   MOVE 5.0   TO WS-PR-DIST-KM
105770                                   MOVE "Y" TO WS-PR-PACE-SW
105780         WHEN "10K            "   MOVE 10.0  TO WS-PR-DIST-KM
105790                                   MOVE "Y" TO WS-PR-PACE-SW
105800         WHEN "15K            "   MOVE 15.0  TO WS-PR-DIST-KM
105810                                   MOVE "Y" TO WS-PR-PACE-SW
105820         WHEN "HALF-MARATHON  "   MOVE 21.1  TO WS-PR-DIST-KM
105830                                   MOVE "Y" TO WS-PR-PACE-SW
105840         WHEN "MARATHON       "   MOVE 42.195 TO WS-PR-DIST-KM
105850                                   MOVE "Y" TO WS-PR-PACE-SW
105860         WHEN OTHER
105870             MOVE SPACES TO WS-PR-PACE-STR
105880     END-EVALUATE.
105890     IF WS-PR-PACE-VALID
105900         DIVIDE WS-PR-SECS(WS-IX) BY WS-PR-DIST-KM
105910             GIVING WS-PR-PACE-SECS
105920         MOVE WS-PR-PACE-SECS TO WS-FC-SECONDS
105930         SET WS-FC-PACE TO TRUE
105940         CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH
105950         MOVE WS-FC-RESULT TO WS-PR-PACE-STR
105960     END-IF.
105970 616-EXIT.
105980     EXIT.
105990
106000 620-WRITE-PATTERNS.
106005     MOVE "620-WRITE-PATTERNS" TO PARA-NAME.
106010     MOVE "PATTERNS (LAST 30 DAYS):" TO WS-MSG-LINE.
106020     WRITE RPT-REC FROM WS-MSG-LINE.
106030     PERFORM 621-INIT-DOW-SELECT THRU 621-EXIT
106040         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 7.
106050     PERFORM 623-WRITE-TOP-DOW THRU 623-EXIT
106060         VARYING WS-DOW-RANK-NUM FROM 1 BY 1
106070         UNTIL WS-DOW-RANK-NUM > 4.
106080
106090     EVALUATE TRUE
106100         WHEN PAT-MORNING-COUNT >= PAT-AFTERNOON-COUNT AND        REQ1340
106110              PAT-MORNING-COUNT >= PAT-EVENING-COUNT
106120             MOVE "  DOMINANT TIME SLOT: MORNING" TO WS-MSG-LINE
106130         WHEN PAT-AFTERNOON-COUNT >= PAT-EVENING-COUNT
106140             MOVE "  DOMINANT TIME SLOT: AFTERNOON"
106150                 TO WS-MSG-LINE
106160         WHEN OTHER
106170             MOVE "  DOMINANT TIME SLOT: EVENING" TO WS-MSG-LINE
106180     END-EVALUATE.
106190     WRITE RPT-REC FROM WS-MSG-LINE.
106200 620-EXIT.
106210     EXIT.
106220
106230******************************************************************
106240* 621/623/624 - TOP-4-BY-COUNT SELECTION OVER THE SEVEN
106250* PAT-DOW-COUNT ENTRIES.  A SIMPLE PICK-THE-BEST-UNSELECTED-ENTRY
106260* LOOP RUN FOUR TIMES, SAME SPIRIT AS A SELECTION SORT.
106270******************************************************************
106280 621-INIT-DOW-SELECT.
106290     MOVE "621-INIT-DOW-SELECT" TO PARA-NAME.
106300     MOVE "N" TO WS-DOW-SELECTED(WS-IX).
106310 621-EXIT.
106320     EXIT.
106330
106340 622-WRITE-ONE-DOW.
106350     MOVE "622-WRITE-ONE-DOW" TO PARA-NAME.
106360     IF PAT-DOW-COUNT(WS-IX) > 0
106370         STRING "  " DELIMITED BY SIZE
106380                WS-DOW-NAME(WS-IX) DELIMITED BY SIZE
106390                " RUNS=" DELIMITED BY SIZE
106400                PAT-DOW-COUNT(WS-IX) DELIMITED BY SIZE
106410                INTO WS-MSG-LINE
106420         WRITE RPT-REC FROM WS-MSG-LINE
106430     END-IF.
106440 622-EXIT.
106450     EXIT.
106460
106470 623-WRITE-TOP-DOW.
106480     MOVE "623-WRITE-TOP-DOW" TO PARA-NAME.
106490     MOVE ZERO TO WS-DOW-BEST-IX.
106500     MOVE -1 TO WS-DOW-BEST-CT.
106510     PERFORM 624-SCAN-ONE-DOW THRU 624-EXIT
106520         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 7.
106530     IF WS-DOW-BEST-IX > 0 AND PAT-DOW-COUNT(WS-DOW-BEST-IX) > 0
106540         MOVE "Y" TO WS-DOW-SELECTED(WS-DOW-BEST-IX)
106550         MOVE WS-DOW-BEST-IX TO WS-IX
106560         PERFORM 622-WRITE-ONE-DOW THRU 622-EXIT
106570     END-IF.
106580 623-EXIT.
106590     EXIT.
106600
106610 624-SCAN-ONE-DOW.
106620     MOVE "624-SCAN-ONE-DOW" TO PARA-NAME.
106630     IF WS-DOW-SELECTED(WS-IX) NOT = "Y" AND
106640        PAT-DOW-COUNT(WS-IX) > WS-DOW-BEST-CT
106650         MOVE PAT-DOW-COUNT(WS-IX) TO WS-DOW-BEST-CT
106660         MOVE WS-IX TO WS-DOW-BEST-IX
106670     END-IF.
106680 624-EXIT.
109000     EXIT.
109100
109200 630-GOAL-ANALYSIS.
109300     MOVE "630-GOAL-ANALYSIS" TO PARA-NAME.
109400     IF GOAL-ON-FILE AND WS-PG-TARGET-SECS > 0
109500         EVALUATE WS-PG-RACE-TYPE
109600             WHEN "5K        "  MOVE 5.0  TO WS-GOAL-DIST-KM
109700             WHEN "10K       "  MOVE 10.0 TO WS-GOAL-DIST-KM
109800             WHEN "HALF      "  MOVE 21.1 TO WS-GOAL-DIST-KM
109900             WHEN "MARATHON  "  MOVE 42.195 TO WS-GOAL-DIST-KM    REQ1851
110000             WHEN OTHER
110100                 MOVE WS-PG-DIST-KM TO WS-GOAL-DIST-KM
110200         END-EVALUATE.
110300         COMPUTE WS-TARGET-PACE =
110400                 WS-PG-TARGET-SECS / WS-GOAL-DIST-KM.
110500         COMPUTE WS-EST-EASY-PACE = WS-TARGET-PACE * 1.25.
110600         COMPUTE WS-EST-TEMPO-PACE = WS-TARGET-PACE * 0.95.
110700         COMPUTE WS-EST-INTERVAL-PACE = WS-TARGET-PACE * 0.85.
110800         COMPUTE WS-EST-MARATHON-PACE = WS-TARGET-PACE * 1.00.
110900
111000         MOVE WS-TARGET-PACE TO WS-FC-SECONDS.
111100         SET WS-FC-PACE TO TRUE.
111200         CALL "PACEFMT" USING WS-FMT-CALC-REC, WS-FC-RETURN-LTH.
111300         STRING "GOAL ANALYSIS: TARGET PACE=" DELIMITED BY SIZE
111400                WS-FC-RESULT DELIMITED BY SIZE
111500                INTO WS-MSG-LINE.
111600         WRITE RPT-REC FROM WS-MSG-LINE.
111700
111800         PERFORM 635-FIND-REF-RECORD THRU 635-EXIT
111900     ELSE
112000         MOVE "GOAL ANALYSIS: NO TARGET TIME ON FILE"
112100             TO WS-MSG-LINE
112200         WRITE RPT-REC FROM WS-MSG-LINE
112300     END-IF.
112400 630-EXIT.
112500     EXIT.
112600
112700 635-FIND-REF-RECORD.
112800     MOVE "635-FIND-REF-RECORD" TO PARA-NAME.
112900     MOVE ZERO TO WS-REF-RECORD-IX.
113000     PERFORM 637-CHECK-ONE-PR THRU 637-EXIT
113100         VARYING WS-IX FROM 1 BY 1
113200         UNTIL WS-IX > WS-PR-COUNT OR WS-REF-RECORD-IX NOT = 0.
113300     IF WS-REF-RECORD-IX NOT = 0
113400         STRING "  REFERENCE RECORD: " DELIMITED BY SIZE
113500                WS-PR-NAME(WS-REF-RECORD-IX) DELIMITED BY SIZE
113600                INTO WS-MSG-LINE
113700         WRITE RPT-REC FROM WS-MSG-LINE
113800     END-IF.
113900 635-EXIT.
114000     EXIT.
114100
114200 637-CHECK-ONE-PR.
114300     MOVE "637-CHECK-ONE-PR" TO PARA-NAME.
114400     IF WS-PR-NAME(WS-IX) = "5K             " OR
114500        WS-PR-NAME(WS-IX) = "10K            " OR
114600        WS-PR-NAME(WS-IX) = "HALF-MARATHON  "
114700         MOVE WS-IX TO WS-REF-RECORD-IX
114800     END-IF.
114900 637-EXIT.
115000     EXIT.
115100
115200 640-INTERPRET-METRICS.
115300     MOVE "640-INTERPRET-METRICS" TO PARA-NAME.
115400     EVALUATE TRUE
115500         WHEN WS-TSB-R > 10
115600             MOVE "EXCELLENT FORM - READY FOR RACE OR HARD SESSION"
115700                 TO WS-MSG-LINE
115800         WHEN WS-TSB-R > 0
115900             MOVE "GOOD FORM - RECOVERY SUFFICIENT" TO WS-MSG-LINE
116000         WHEN WS-TSB-R > -10
116100             MOVE "SLIGHT ACCUMULATED FATIGUE - MONITOR RECOVERY"
116200                 TO WS-MSG-LINE
116300         WHEN OTHER
116400             MOVE "HIGH FATIGUE - CONSIDER A REST DAY"
116500                 TO WS-MSG-LINE
116600     END-EVALUATE.
116700     WRITE RPT-REC FROM WS-MSG-LINE.
116800
116900     EVALUATE TRUE
117000         WHEN WS-ACWR < 0.8
117100             MOVE "LOAD DECREASING - MAY INCREASE GRADUALLY"
117200                 TO WS-MSG-LINE
117300         WHEN WS-ACWR <= 1.3
117400             MOVE "OPTIMAL LOAD - KEEP IT UP" TO WS-MSG-LINE
117500         WHEN OTHER
117600             MOVE "OVERLOAD RISK - INJURY RISK ELEVATED"
117700                 TO WS-MSG-LINE
117800     END-EVALUATE.
117900     WRITE RPT-REC FROM WS-MSG-LINE.
118000
118100     EVALUATE TRUE
118200         WHEN WS-CTL-R < 20
118300             MOVE "LOW FITNESS - BASE BUILDING NEEDED"
118400                 TO WS-MSG-LINE
118500         WHEN WS-CTL-R < 40
118600             MOVE "MODERATE FITNESS" TO WS-MSG-LINE
118700         WHEN OTHER
118800             MOVE "GOOD FITNESS BASE" TO WS-MSG-LINE
118900     END-EVALUATE.
119000     WRITE RPT-REC FROM WS-MSG-LINE.
119100 640-EXIT.
119200     EXIT.
119300
119400******************************************************************
119500* U4 - CHECK-IN SUMMARIZER
119600******************************************************************
119700 700-CHECKIN-SUMMARY.
119800     MOVE "700-CHECKIN-SUMMARY" TO PARA-NAME.
119900     PERFORM 710-LOAD-ONE-CHECKIN THRU 710-EXIT
120000         UNTIL NO-MORE-CHECKINS OR
120100               HOLD-CHK-USER-ID NOT = ATH-USER-ID.
120200     PERFORM 715-WRITE-AVERAGES THRU 715-EXIT.
120300     PERFORM 720-SORENESS-LIST THRU 720-EXIT.
120400 700-EXIT.
120500     EXIT.
120600
120700 710-LOAD-ONE-CHECKIN.
120800     MOVE "710-LOAD-ONE-CHECKIN" TO PARA-NAME.
120900     IF CHK-DATE > WS-LATEST-CHK-DATE
121000         MOVE CHK-DATE TO WS-LATEST-CHK-DATE
121100         MOVE CHK-SORENESS TO WS-LATEST-CHK-SORENESS
121200     END-IF.
121300
121400     IF CHK-DATE >= WS-CUTOFF-7-DATE
121500         IF CHK-SLEEP NOT = 0
121600             ADD CHK-SLEEP TO CHK-SLEEP-SUM
121700             ADD 1 TO CHK-SLEEP-CNT
121800         END-IF
121900         IF CHK-ENERGY NOT = 0
122000             ADD CHK-ENERGY TO CHK-ENERGY-SUM
122100             ADD 1 TO CHK-ENERGY-CNT
122200         END-IF
122300         IF CHK-STRESS NOT = 0
122400             ADD CHK-STRESS TO CHK-STRESS-SUM
122500             ADD 1 TO CHK-STRESS-CNT
122600         END-IF
122700     END-IF.
122800
122900     IF CHK-SORENESS > 0 AND WS-SORE-COUNT < 40
123000         ADD 1 TO WS-SORE-COUNT
123100         MOVE CHK-DATE TO WS-SORE-DATE(WS-SORE-COUNT)
123200         MOVE CHK-SORENESS TO WS-SORE-LEVEL(WS-SORE-COUNT)
123300         MOVE CHK-SORE-LOC TO WS-SORE-LOC(WS-SORE-COUNT)
123400     END-IF.
123500
123600     PERFORM 930-READ-CHECKINS THRU 930-EXIT.
123700 710-EXIT.
123800     EXIT.
123900
124000 715-WRITE-AVERAGES.
124100     MOVE "715-WRITE-AVERAGES" TO PARA-NAME.
124110     MOVE "CHECK-IN SUMMARY (LAST 7 DAYS):" TO WS-MSG-LINE.
124120     WRITE RPT-REC FROM WS-MSG-LINE.
124130     IF CHK-SLEEP-CNT = 0 AND CHK-ENERGY-CNT = 0 AND
124140        CHK-STRESS-CNT = 0
124150         MOVE "  NO CHECK-IN VALUES REPORTED" TO WS-MSG-LINE
124160         WRITE RPT-REC FROM WS-MSG-LINE
124170     ELSE
124180         IF CHK-SLEEP-CNT > 0                                     REQ1872
124190             COMPUTE WS-SLEEP-AVG ROUNDED =
124200                 CHK-SLEEP-SUM / CHK-SLEEP-CNT
124210             MOVE WS-SLEEP-AVG TO WE-SLEEP-AVG
124220         ELSE
124230             MOVE SPACES TO WE-SLEEP-AVG
124240         END-IF
124250         IF CHK-ENERGY-CNT > 0
124260             COMPUTE WS-ENERGY-AVG ROUNDED =
124270                 CHK-ENERGY-SUM / CHK-ENERGY-CNT
124280             MOVE WS-ENERGY-AVG TO WE-ENERGY-AVG
124290         ELSE
124300             MOVE SPACES TO WE-ENERGY-AVG
124310         END-IF
124320         IF CHK-STRESS-CNT > 0
124330             COMPUTE WS-STRESS-AVG ROUNDED =
124340                 CHK-STRESS-SUM / CHK-STRESS-CNT
124350             MOVE WS-STRESS-AVG TO WE-STRESS-AVG
124360         ELSE
124370             MOVE SPACES TO WE-STRESS-AVG
124380         END-IF
124390         STRING "  SLEEP/ENERGY/STRESS AVERAGES: SLEEP="
124400                DELIMITED BY SIZE
124410                WE-SLEEP-AVG DELIMITED BY SIZE
124420                "  ENERGY=" DELIMITED BY SIZE
124430                WE-ENERGY-AVG DELIMITED BY SIZE
124440                "  STRESS=" DELIMITED BY SIZE
124450                WE-STRESS-AVG DELIMITED BY SIZE
124460                INTO WS-MSG-LINE
124470         WRITE RPT-REC FROM WS-MSG-LINE
124480     END-IF.
124490 715-EXIT.
124500     EXIT.
124510
125600 720-SORENESS-LIST.
125700     MOVE "720-SORENESS-LIST" TO PARA-NAME.
125800     IF WS-SORE-COUNT = 0
125900         MOVE "  SORENESS: NONE REPORTED" TO WS-MSG-LINE
126000         WRITE RPT-REC FROM WS-MSG-LINE
126100     ELSE
126200         PERFORM 725-WRITE-ONE-SORE THRU 725-EXIT
126300             VARYING WS-IX FROM 1 BY 1
126400             UNTIL WS-IX > WS-SORE-COUNT
126500     END-IF.
126600 720-EXIT.
126700     EXIT.
126800
126900 725-WRITE-ONE-SORE.
127000     MOVE "725-WRITE-ONE-SORE" TO PARA-NAME.
127100     STRING "  SORENESS " DELIMITED BY SIZE
127200            WS-SORE-DATE(WS-IX) DELIMITED BY SIZE
127300            " LEVEL=" DELIMITED BY SIZE
127400            WS-SORE-LEVEL(WS-IX) DELIMITED BY SIZE
127500            " AT " DELIMITED BY SIZE
127600            WS-SORE-LOC(WS-IX) DELIMITED BY SIZE
127700            INTO WS-MSG-LINE.
127800     WRITE RPT-REC FROM WS-MSG-LINE.
127900 725-EXIT.
128000     EXIT.
128100
128200******************************************************************
128300* U5 - COACHING DECISION ENGINE
128400******************************************************************
128500 800-COACHING-DECISION.                                           REQ1090
128600     MOVE "800-COACHING-DECISION" TO PARA-NAME.
128700     EVALUATE TRUE
128800         WHEN WS-ACWR > 1.5
128900             MOVE "REST    " TO WS-COACH-ACTION
129000             MOVE 0.80 TO WS-COACH-CONFIDENCE
129100             MOVE "ACWR ABOVE SAFE THRESHOLD 1.5"
129200                 TO WS-COACH-REASON
129300         WHEN WS-LATEST-CHK-SORENESS >= 7 AND
129400              WS-LATEST-CHK-DATE >= WS-CUTOFF-3-DATE
129500             MOVE "ADJUST  " TO WS-COACH-ACTION
129600             MOVE 0.70 TO WS-COACH-CONFIDENCE
129700             MOVE "HIGH SORENESS REPORTED" TO WS-COACH-REASON
129800             MOVE "REDUCE INTENSITY 2 DAYS" TO WS-COACH-ADJUSTMENT
129900         WHEN WS-ACWR < 0.8
130000             MOVE "ADJUST  " TO WS-COACH-ACTION
130100             MOVE 0.60 TO WS-COACH-CONFIDENCE
130200             MOVE "POSSIBLE DETRAINING" TO WS-COACH-REASON
130300             MOVE "ADD EXTRA EASY RUN" TO WS-COACH-ADJUSTMENT
130400         WHEN OTHER
130500             MOVE "MAINTAIN" TO WS-COACH-ACTION
130600             MOVE 0.70 TO WS-COACH-CONFIDENCE
130700             MOVE "ALL METRICS IN NORMAL RANGE"
130800                 TO WS-COACH-REASON
130900     END-EVALUATE.
131000
131100     STRING "COACHING DECISION: " DELIMITED BY SIZE
131200            WS-COACH-ACTION DELIMITED BY SIZE
131300            " CONFIDENCE=" DELIMITED BY SIZE
131400            WS-COACH-CONFIDENCE DELIMITED BY SIZE
131500            " REASON=" DELIMITED BY SIZE
131600            WS-COACH-REASON DELIMITED BY SIZE
131700            INTO WS-MSG-LINE.
131800     WRITE RPT-REC FROM WS-MSG-LINE.
131900 800-EXIT.
132000     EXIT.
132100
132200******************************************************************
132300* PER-ATHLETE AND GRAND TOTALS
132400******************************************************************
132500 880-ATHLETE-TOTALS.
132600     MOVE "880-ATHLETE-TOTALS" TO PARA-NAME.
132700     STRING "ATHLETE TOTALS: READ=" DELIMITED BY SIZE
132800            AT-ACT-READ DELIMITED BY SIZE
132900            " INCLUDED=" DELIMITED BY SIZE
133000            AT-ACT-INCL DELIMITED BY SIZE
133100            " TOTAL-TRIMP=" DELIMITED BY SIZE
133200            AT-TOTAL-TRIMP DELIMITED BY SIZE
133300            INTO WS-MSG-LINE.
133400     WRITE RPT-REC FROM WS-MSG-LINE.
133500     WRITE RPT-REC FROM WS-BLANK-LINE.
133600 880-EXIT.
133700     EXIT.
133800
133900 950-GRAND-TOTALS.
134000     MOVE "950-GRAND-TOTALS" TO PARA-NAME.
134100     WRITE RPT-REC FROM WS-BLANK-LINE.
134200     STRING "GRAND TOTALS: ATHLETES=" DELIMITED BY SIZE
134300            CT-ATHLETES-PROCESSED DELIMITED BY SIZE
134400            " ACTIVITIES=" DELIMITED BY SIZE
134500            CT-ACTIVITIES-READ DELIMITED BY SIZE
134600            " SESSIONS-PLANNED=" DELIMITED BY SIZE
134700            CT-SESSIONS-PLANNED DELIMITED BY SIZE
134800            INTO WS-MSG-LINE.
134900     WRITE RPT-REC FROM WS-MSG-LINE.
135000 950-EXIT.
135100     EXIT.
135200
135300******************************************************************
135400* FILE I/O UTILITIES
135500******************************************************************
135600 900-OPEN-FILES.
135700     MOVE "900-OPEN-FILES" TO PARA-NAME.
135800     OPEN INPUT ATHLETES, ACTIVITIES, CHECKINS, BESTEFFORTS,
135900                GOALS.
136000     OPEN OUTPUT PLANSESS, REPORT, SYSOUT.
136100     DISPLAY ATH-FILE-STATUS, ACT-FILE-STATUS, CHK-FILE-STATUS.
136200 900-EXIT.
136300     EXIT.
136400
136500 905-CLOSE-FILES.
136600     MOVE "905-CLOSE-FILES" TO PARA-NAME.
136700     CLOSE ATHLETES, ACTIVITIES, CHECKINS, BESTEFFORTS, GOALS,
136800           PLANSESS, REPORT, SYSOUT.
136900 905-EXIT.
137000     EXIT.
137100
137200 910-READ-ATHLETES.
137300     MOVE "910-READ-ATHLETES" TO PARA-NAME.
137400     READ ATHLETES
137500         AT END MOVE "N" TO MORE-ATHLETES-SW
137600         GO TO 910-EXIT
137700     END-READ.
137800 910-EXIT.
137900     EXIT.
138000
138100 920-READ-ACTIVITIES.
138200     MOVE "920-READ-ACTIVITIES" TO PARA-NAME.
138300     READ ACTIVITIES
138400         AT END MOVE "N" TO MORE-ACTIVITIES-SW
138500         GO TO 920-EXIT
138600     END-READ.
138700     MOVE ACT-USER-ID TO HOLD-ACT-USER-ID.
138800 920-EXIT.
138900     EXIT.
139000
139100 930-READ-CHECKINS.
139200     MOVE "930-READ-CHECKINS" TO PARA-NAME.
139300     READ CHECKINS
139400         AT END MOVE "N" TO MORE-CHECKINS-SW
139500         GO TO 930-EXIT
139600     END-READ.
139700     MOVE CHK-USER-ID TO HOLD-CHK-USER-ID.
139800 930-EXIT.
139900     EXIT.
140000
140100 935-READ-BESTEFFORTS.
140200     MOVE "935-READ-BESTEFFORTS" TO PARA-NAME.
140300     READ BESTEFFORTS
140400         AT END MOVE "N" TO MORE-BESTEFFORTS-SW
140500         GO TO 935-EXIT
140600     END-READ.
140700     MOVE EFF-USER-ID TO HOLD-EFF-USER-ID.
140800 935-EXIT.
140900     EXIT.
141000
141100 940-READ-GOALS.
141200     MOVE "940-READ-GOALS" TO PARA-NAME.
141300     MOVE "N" TO GOAL-ON-FILE-SW.
141400     READ GOALS
141500         AT END MOVE "N" TO MORE-GOALS-SW
141600         GO TO 940-EXIT
141700     END-READ.
141800     MOVE GOL-USER-ID TO HOLD-GOL-USER-ID.
141900     MOVE "Y" TO GOAL-ON-FILE-SW.
142000 940-EXIT.
142100     EXIT.
142200
142300******************************************************************
142400* 999-CLEANUP AND ABEND
142500******************************************************************
142600 999-CLEANUP.
142700     MOVE "999-CLEANUP" TO PARA-NAME.
142800     PERFORM 950-GRAND-TOTALS THRU 950-EXIT.
142900     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
143000     DISPLAY "** ATHLETES PROCESSED **".
143100     DISPLAY CT-ATHLETES-PROCESSED.
143200     DISPLAY "******** NORMAL END OF JOB TRNGRPT ********".
143300 999-EXIT.
143400     EXIT.
143500
143600 1000-ABEND-RTN.
143700     WRITE SYSOUT-REC FROM ABEND-REC.
143800     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
143900     DISPLAY "*** ABNORMAL END OF JOB-TRNGRPT ***" UPON CONSOLE.
