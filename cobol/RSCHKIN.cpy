000100******************************************************************
000200* RSCHKIN - DAILY SUBJECTIVE CHECK-IN (FILE: CHECKINS)
000300* SORTED BY ATHLETE, THEN BY CHK-DATE WITHIN ATHLETE.  A FIELD
000400* VALUE OF ZERO ON SLEEP/ENERGY/STRESS/RPE MEANS NOT REPORTED.
000500******************************************************************
000600 01  CHECKIN-REC.
000700     05  CHK-USER-ID             PIC 9(6).
000800     05  CHK-DATE                PIC 9(8).
000900     05  CHK-DATE-GRP REDEFINES CHK-DATE.
001000         10  CHK-DATE-CCYY       PIC 9(4).
001100         10  CHK-DATE-MM         PIC 9(2).
001200         10  CHK-DATE-DD         PIC 9(2).
001300     05  CHK-SLEEP               PIC 9(1).
001400         88  CHK-SLEEP-NOT-RPTD    VALUE 0.
001500     05  CHK-ENERGY               PIC 9(1).
001600         88  CHK-ENERGY-NOT-RPTD   VALUE 0.
001700     05  CHK-STRESS               PIC 9(1).
001800         88  CHK-STRESS-NOT-RPTD   VALUE 0.
001900     05  CHK-SORENESS             PIC 9(2).
002000         88  CHK-NO-SORENESS       VALUE 0.
002100         88  CHK-HIGH-SORENESS     VALUE 07 THRU 10.
002200     05  CHK-SORE-LOC             PIC X(12).
002300     05  CHK-RPE                  PIC 9(2).
002400         88  CHK-RPE-NOT-RPTD      VALUE 0.
002500     05  FILLER                   PIC X(2).
