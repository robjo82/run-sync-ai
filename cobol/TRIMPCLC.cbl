000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMPCLC.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RETURNS THE TRAINING IMPULSE (TRIMP)
001300*          SCORE FOR A SINGLE ACTIVITY.  IT IS CALLED ONCE PER
001400*          INCLUDED ACTIVITY FROM TRNGRPT.
001500*
001600*          WHEN AN AVERAGE HEART RATE IS ON FILE THE BANISTER
001700*          EXPONENTIAL-WEIGHTING FORMULA IS USED.  WHEN IT IS
001800*          NOT, A FLAT PER-MINUTE MULTIPLIER KEYED BY ACTIVITY
001900*          TYPE STANDS IN FOR IT.
002000*
002100******************************************************************
002200*  CHANGE LOG
002300*  ---------------------------------------------------------------
002400*  031489 RD   INITIAL VERSION FOR THE TRAINING-LOAD PROJECT
002500*  071190 RD   CLAMPED HR-RATIO TO 0-1, COACH SAW NEGATIVE TRIMP
002600*  042692 RD   HR-RANGE FLOOR OF 130 WHEN MAX NOT GREATER THAN REST
002700*  110593 KO   ADDED WALK/HIKE/WORKOUT MULTIPLIERS - REQ #1178
002800*  081595 KO   RAISED SERIES TERMS FROM 10 TO 20 FOR ULTRA ATHLETES
002900*  YR2K   PMS  REVIEWED FOR CENTURY ROLLOVER - NO DATE MATH HERE
003000*  021799 PMS  Y2K CERT - NO CHANGE REQUIRED, FIELDS ARE DURATIONS
003100*  061501 TM   SWAM MULTIPLIER CORRECTED FROM 0.9 TO 1.0 - REQ1340
003200*  030204 TM   ROUNDED RESULT NOW HALF-UP PER COACHING STANDARDS
003300*  091507 JR   RE-CHECKED SERIES CONVERGENCE AT X = 1.92 - OK
003400*  052212 JR   NO LOGIC CHANGE, RECOMPILED UNDER NEW LOADLIB
003410*  052606 DW   MOVE OF WS-RAW-TRIMP TO TRIMP-RESULT WAS TRUNCATING
003420*               INSTEAD OF ROUNDING - MOVE DOES NOT ROUND - 030204
003430*               FIX NEVER ACTUALLY TOOK EFFECT UNTIL NOW - SWITCHED
003440*               TO COMPUTE TRIMP-RESULT ROUNDED IN BOTH BRANCHES
003450*               - REQ1851
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WS-HR-FIELDS.
005100     05  WS-HR-REST              PIC S9(3) COMP-3.
005200     05  WS-HR-MAX               PIC S9(3) COMP-3.
005300     05  WS-HR-RANGE             PIC S9(4) COMP-3.
005400     05  WS-HR-RANGE-X REDEFINES WS-HR-RANGE PIC X(4).
005500     05  WS-HR-RATIO             PIC S9(1)V9(6) COMP-3.
005550     05  FILLER                  PIC X(2).
005600
005700 01  WS-DURATION-MIN             PIC S9(5)V9(4) COMP-3.
005800 01  WS-DURATION-MIN-X REDEFINES WS-DURATION-MIN PIC X(9).
005900
006000 01  WS-EXP-FIELDS.
006100     05  WS-EXP-X                PIC S9(1)V9(6) COMP-3.
006200     05  WS-EXP-TERM             PIC S9(3)V9(8) COMP-3.
006300     05  WS-EXP-SUM              PIC S9(3)V9(8) COMP-3.
006400     05  WS-EXP-N                PIC S9(4) COMP.
006450     05  FILLER                  PIC X(2).
006500
006600 01  WS-MULT-TABLE-AREA.
006700     05  WS-MULT-ENTRY OCCURS 7 TIMES.
006800         10  WS-MULT-TYPE        PIC X(10).
006900         10  WS-MULT-FACTOR      PIC 9V99.
006950     05  FILLER                  PIC X(3).
007000 01  WS-MULT-TABLE-ALPHA REDEFINES WS-MULT-TABLE-AREA
007100                                   PIC X(94).
007200
007300 01  WS-RAW-TRIMP                PIC S9(5)V9(4) COMP-3.
007400
007500 LINKAGE SECTION.
007600 01  TRIMP-CALC-REC.
007700     05  TRIMP-CALC-TYPE-SW      PIC X.
007800         88  TRIMP-WITH-HR         VALUE "H".
007900         88  TRIMP-NO-HR           VALUE "N".
008000     05  TRIMP-ACT-TYPE          PIC X(10).
008100     05  TRIMP-REST-HR           PIC 9(3).
008200     05  TRIMP-MAX-HR            PIC 9(3).
008300     05  TRIMP-AVG-HR            PIC 9(3).
008400     05  TRIMP-MOVING-SECS       PIC 9(6).
008500     05  TRIMP-RESULT            PIC 9(5)V9(1).
008550     05  FILLER                  PIC X(2).
008600 01  RETURN-CD                   PIC 9(4) COMP.
008700
008800 PROCEDURE DIVISION USING TRIMP-CALC-REC, RETURN-CD.
008900     MOVE "RUN       " TO WS-MULT-TYPE(1).
009000     MOVE 1.20         TO WS-MULT-FACTOR(1).
009100     MOVE "RIDE      " TO WS-MULT-TYPE(2).
009200     MOVE 0.80         TO WS-MULT-FACTOR(2).
009300     MOVE "SWIM      " TO WS-MULT-TYPE(3).
009400     MOVE 1.00         TO WS-MULT-FACTOR(3).
009500     MOVE "WALK      " TO WS-MULT-TYPE(4).                        REQ1178
009600     MOVE 0.50         TO WS-MULT-FACTOR(4).
009700     MOVE "HIKE      " TO WS-MULT-TYPE(5).
009800     MOVE 0.70         TO WS-MULT-FACTOR(5).
009900     MOVE "WORKOUT   " TO WS-MULT-TYPE(6).
010000     MOVE 1.00         TO WS-MULT-FACTOR(6).
010100     MOVE "*OTHER*   " TO WS-MULT-TYPE(7).
010200     MOVE 0.80         TO WS-MULT-FACTOR(7).
010300
010400     COMPUTE WS-DURATION-MIN ROUNDED =
010500             TRIMP-MOVING-SECS / 60.
010600
010700     IF TRIMP-WITH-HR
010800         PERFORM 100-CALC-WITH-HR THRU 100-EXIT
010900     ELSE
011000         PERFORM 200-CALC-NO-HR THRU 200-EXIT.
011100
011200     MOVE ZERO TO RETURN-CD.
011300     GOBACK.
011400
011500 100-CALC-WITH-HR.
011600     MOVE TRIMP-REST-HR TO WS-HR-REST.
011700     MOVE TRIMP-MAX-HR  TO WS-HR-MAX.
011800     IF WS-HR-REST = ZERO
011900         MOVE 60 TO WS-HR-REST.
012000     IF WS-HR-MAX = ZERO
012100         MOVE 190 TO WS-HR-MAX.
012200
012300     COMPUTE WS-HR-RANGE = WS-HR-MAX - WS-HR-REST.
012400     IF WS-HR-RANGE NOT GREATER THAN ZERO
012500         MOVE 130 TO WS-HR-RANGE.
012600
012700     COMPUTE WS-HR-RATIO ROUNDED =
012800             (TRIMP-AVG-HR - WS-HR-REST) / WS-HR-RANGE.
012900     IF WS-HR-RATIO < 0                                           REQ0302
013000         MOVE 0 TO WS-HR-RATIO.
013100     IF WS-HR-RATIO > 1
013200         MOVE 1 TO WS-HR-RATIO.
013300
013400     MOVE WS-HR-RATIO TO WS-EXP-X.
013500     COMPUTE WS-EXP-X ROUNDED = WS-HR-RATIO * 1.92.
013600     PERFORM 150-CALC-EXP THRU 150-EXIT.
013700
013800     COMPUTE WS-RAW-TRIMP ROUNDED =
013900             WS-DURATION-MIN * WS-HR-RATIO * 0.64 * WS-EXP-SUM.
014000     COMPUTE TRIMP-RESULT ROUNDED = WS-RAW-TRIMP.                 REQ1851
014100 100-EXIT.
014200     EXIT.
014300
014400******************************************************************
014500* 150-CALC-EXP RETURNS E ** WS-EXP-X IN WS-EXP-SUM, GOOD TO AT
014600* LEAST 5 SIGNIFICANT DECIMALS FOR X IN THE RANGE 0 TO 1.92.
014700* A 20-TERM MACLAURIN SERIES FOR E**X - SEE CHANGE LOG 081595.
014800******************************************************************
014900 150-CALC-EXP.
015000     MOVE 1 TO WS-EXP-TERM.
015100     MOVE 1 TO WS-EXP-SUM.
015200     PERFORM 160-SERIES-TERM THRU 160-EXIT
015300         VARYING WS-EXP-N FROM 1 BY 1 UNTIL WS-EXP-N > 20.
015400 150-EXIT.
015500     EXIT.
015600
015700 160-SERIES-TERM.
015800     COMPUTE WS-EXP-TERM ROUNDED =
015900             WS-EXP-TERM * WS-EXP-X / WS-EXP-N.
016000     ADD WS-EXP-TERM TO WS-EXP-SUM.
016100 160-EXIT.
016200     EXIT.
016300
016400 200-CALC-NO-HR.
016500     PERFORM 210-FIND-MULTIPLIER THRU 210-EXIT
016600         VARYING WS-EXP-N FROM 1 BY 1 UNTIL
016700             WS-EXP-N > 6 OR
016800             WS-MULT-TYPE(WS-EXP-N) = TRIMP-ACT-TYPE.
016900
017000     IF WS-EXP-N > 6
017100         SET WS-EXP-N TO 7.
017200
017300     COMPUTE WS-RAW-TRIMP ROUNDED =
017400             WS-DURATION-MIN * WS-MULT-FACTOR(WS-EXP-N).
017500     COMPUTE TRIMP-RESULT ROUNDED = WS-RAW-TRIMP.                 REQ1851
017600 200-EXIT.
017700     EXIT.
017800
017900 210-FIND-MULTIPLIER.
018000*  NO-OP PARAGRAPH - THE VARYING CLAUSE ABOVE DOES THE WORK.
018100 210-EXIT.
018200     EXIT.
