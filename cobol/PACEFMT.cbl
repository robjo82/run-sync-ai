000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PACEFMT.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL UTILITY SUBPROGRAM THAT TURNS A WHOLE NUMBER OF
001300*          SECONDS INTO A PRINTABLE PACE ("M:SS/KM") OR ELAPSED
001400*          TIME ("H:MM:SS" OR "M:SS") STRING FOR THE REPORT.
001500*
001600******************************************************************
001700*  CHANGE LOG
001800*  ---------------------------------------------------------------
001900*  031489 RD   INITIAL VERSION - PACE STRINGS ONLY
002000*  052190 RD   ADDED TIME-OF-DAY STYLE FORMAT FOR PROFILE SECTION
002100*  042692 RD   ZERO-PAD SECONDS TO 2 DIGITS, COACH COMPLAINT
002200*  YR2K   PMS  REVIEWED - NO DATE FIELDS IN THIS MODULE
002300*  021799 PMS  Y2K CERT - N/A, NO CHANGE
002400*  061501 TM   DROP THE HOUR DIGIT WHEN UNDER ONE HOUR - REQ1340
002500*  091507 JR   NO LOGIC CHANGE, RECOMPILED UNDER NEW LOADLIB
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WS-WORK-FIELDS.
004200     05  WS-HOURS                PIC 9(3) COMP-3.
004300     05  WS-MINUTES               PIC 9(3) COMP-3.
004400     05  WS-SECONDS               PIC 9(2) COMP-3.
004500     05  WS-REMAIN-SECS           PIC 9(6) COMP-3.
004550     05  FILLER                  PIC X(2).
004600 01  WS-HOURS-X REDEFINES WS-WORK-FIELDS PIC X(11).
004700
004800 01  WS-EDIT-FIELDS.
004900     05  WS-HOURS-E               PIC Z9.
005000     05  WS-MINUTES-E             PIC Z9.
005100     05  WS-SECONDS-E             PIC 99.
005150     05  FILLER                  PIC X(2).
005200 01  WS-EDIT-X REDEFINES WS-EDIT-FIELDS PIC X(8).
005300
005400 01  WS-BUILD-RESULT              PIC X(8).
005500 01  WS-BUILD-RESULT-TBL REDEFINES WS-BUILD-RESULT
005600                                   PIC X(1) OCCURS 8 TIMES.
005700
005800 LINKAGE SECTION.
005900 01  FMT-CALC-REC.
006000     05  FMT-TYPE-SW              PIC X.
006100         88  FMT-PACE               VALUE "P".
006200         88  FMT-TIME               VALUE "T".
006300     05  FMT-SECONDS              PIC 9(6).
006400     05  FMT-RESULT               PIC X(8).
006450     05  FILLER                   PIC X(2).
006500 01  RETURN-LTH                   PIC S9(4).
006600
006700 PROCEDURE DIVISION USING FMT-CALC-REC, RETURN-LTH.
006800     MOVE SPACES TO WS-BUILD-RESULT.
006900     IF FMT-PACE
007000         PERFORM 100-FORMAT-PACE THRU 100-EXIT
007100     ELSE
007200         PERFORM 200-FORMAT-TIME THRU 200-EXIT.
007300
007400     MOVE WS-BUILD-RESULT TO FMT-RESULT.
007500     MOVE 8 TO RETURN-LTH.
007600     GOBACK.
007700
007800 100-FORMAT-PACE.
007900     DIVIDE FMT-SECONDS BY 60 GIVING WS-MINUTES
008000         REMAINDER WS-SECONDS.
008100     MOVE WS-MINUTES TO WS-MINUTES-E.
008200     MOVE WS-SECONDS TO WS-SECONDS-E.
008300     STRING WS-MINUTES-E DELIMITED BY SIZE
008400            ":"         DELIMITED BY SIZE
008500            WS-SECONDS-E DELIMITED BY SIZE
008600            "/KM"       DELIMITED BY SIZE
008700            INTO WS-BUILD-RESULT.
008800 100-EXIT.
008900     EXIT.
009000
009100 200-FORMAT-TIME.
009200     IF FMT-SECONDS >= 3600                                       REQ1340
009300         DIVIDE FMT-SECONDS BY 3600 GIVING WS-HOURS
009400             REMAINDER WS-REMAIN-SECS
009500         DIVIDE WS-REMAIN-SECS BY 60 GIVING WS-MINUTES
009600             REMAINDER WS-SECONDS
009700         MOVE WS-HOURS TO WS-HOURS-E
009800         MOVE WS-MINUTES TO WS-MINUTES-E
009900         MOVE WS-SECONDS TO WS-SECONDS-E
010000         STRING WS-HOURS-E   DELIMITED BY SIZE
010100                ":"          DELIMITED BY SIZE
010200                WS-MINUTES-E DELIMITED BY SIZE
010300                ":"          DELIMITED BY SIZE
010400                WS-SECONDS-E DELIMITED BY SIZE
010500                INTO WS-BUILD-RESULT
010600     ELSE
010700         DIVIDE FMT-SECONDS BY 60 GIVING WS-MINUTES
010800             REMAINDER WS-SECONDS
010900         MOVE WS-MINUTES TO WS-MINUTES-E
011000         MOVE WS-SECONDS TO WS-SECONDS-E
011100         STRING WS-MINUTES-E DELIMITED BY SIZE
011200                ":"          DELIMITED BY SIZE
011300                WS-SECONDS-E DELIMITED BY SIZE
011400                INTO WS-BUILD-RESULT
011500     END-IF.
011600 200-EXIT.
011700     EXIT.
