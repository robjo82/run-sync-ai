000100******************************************************************
000200* RSBESTEF - RECORDED BEST-EFFORT (FILE: BESTEFFORTS)
000300* SORTED BY ATHLETE.  THE PROFILE BUILDER KEEPS THE MINIMUM
000400* ELAPSED TIME PER DISTANCE NAME, FIRST-SEEN DATE WINS ON A TIE.
000500******************************************************************
000600 01  BEST-EFFORT-REC.
000700     05  EFF-USER-ID             PIC 9(6).
000800     05  EFF-DATE                PIC 9(8).
000900     05  EFF-DATE-GRP REDEFINES EFF-DATE.
001000         10  EFF-DATE-CCYY       PIC 9(4).
001100         10  EFF-DATE-MM         PIC 9(2).
001200         10  EFF-DATE-DD         PIC 9(2).
001300     05  EFF-DIST-NAME           PIC X(15).
001400         88  EFF-DIST-400M         VALUE "400M           ".
001500         88  EFF-DIST-1K           VALUE "1K             ".
001600         88  EFF-DIST-1MILE        VALUE "1-MILE         ".
001700         88  EFF-DIST-5K           VALUE "5K             ".
001800         88  EFF-DIST-10K          VALUE "10K            ".
001900         88  EFF-DIST-15K          VALUE "15K            ".
002000         88  EFF-DIST-HALF         VALUE "HALF-MARATHON  ".
002100         88  EFF-DIST-MARATHON     VALUE "MARATHON       ".
002200     05  EFF-ELAPSED-SECS        PIC 9(6).
002250     05  FILLER                  PIC X(3).
