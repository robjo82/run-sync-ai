000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PLNGEN.
000400 AUTHOR. K. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/89.
000700 DATE-COMPILED. 05/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM LAYS OUT A PERIODIZED TRAINING PLAN
001300*          FOR ONE ATHLETE'S RACE GOAL AND RETURNS THE WEEK-BY-
001400*          WEEK, DAY-BY-DAY SESSION TABLE TO THE CALLER.
001500*
001600*          TRNGRPT CALLS THIS ONCE PER ATHLETE WITH THAT
001700*          ATHLETE'S GOAL-REC FIELDS, THEN WRITES THE RETURNED
001800*          TABLE TO PLANSESS AND PRINTS THE PLAN SUMMARY BLOCK.
001900*
002000*          A GOAL LESS THAN FOUR WEEKS OUT IS REJECTED - NO
002100*          TABLE IS BUILT AND THE CALLER PRINTS AN ERROR LINE.
002200*
002300******************************************************************
002400*  CHANGE LOG
002500*  ---------------------------------------------------------------
002600*  050289 KO   INITIAL VERSION - BUILD/PEAK/TAPER LAYOUT
002700*  091190 KO   ADDED RECOVERY-WEEK RULE (EVERY 4TH BUILD WEEK)
002800*  031592 KO   LONG-RUN-DAY-MINUS-ONE RECOVERY DAY RULE ADDED
002900*  082593 KO   INTERVAL SESSION REPS/DISTANCE/RECOVERY FIELDS ADDED
003000*  061594 RD   TEMPO/INTERVAL NOW ALTERNATE BY ODD/EVEN WEEK NUMBER
003100*  YR2K   PMS  REVIEWED - NO 2-DIGIT YEAR FIELDS IN THIS MODULE
003200*  022399 PMS  Y2K CERT - N/A, WEEKS-TO-RACE IS A SMALL COUNTER
003300*  071501 TM   UNKNOWN RACE TYPE NOW FALLS BACK TO CUSTOM KM/10K
003400*  040304 TM   REJECT GOALS UNDER 4 WEEKS OUT PER COACH REQUEST
003500*  101508 JR   SESSION TABLE RAISED FROM 200 TO 400 ROWS - ULTRA
003600*  062313 JR   NO LOGIC CHANGE, RECOMPILED UNDER NEW LOADLIB
003650*  031522 DW   RECOVERY-WEEK SPACING PULLED OUT TO A 77-LEVEL
003660*               CONSTANT INSTEAD OF THE HARD-CODED 4 - REQ1812
003670*  052606 DW   WEEK-MOD-N TEST WAS COMPUTE WS-WEEK/N*N, WHICH
003680*               ALGEBRAICALLY CANCELS BACK TO WS-WEEK SO WS-REM
003690*               WAS ALWAYS ZERO - SWITCHED TO DIVIDE...GIVING...
003695*               REMAINDER IN 310-CLASSIFY-WEEK AND
003696*               400-BUILD-ONE-DAY - REQ1840
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005150 77  WS-RECOVERY-WK-INTERVAL      PIC S9(2) COMP-3 VALUE 4.
005200 01  PARA-NAME                    PIC X(31) VALUE SPACES.
005300
005400 01  WS-DIST-FIELDS.
005500     05  WS-DIST-KM               PIC S9(3)V9(1) COMP-3.
005600     05  WS-BASE-PACE             PIC S9(4) COMP-3.
005650     05  FILLER                  PIC X(2).
005700 01  WS-DIST-KM-X REDEFINES WS-DIST-FIELDS PIC X(8).
005800
005900 01  WS-PHASE-FIELDS.
006000     05  WS-BUILD-WEEKS           PIC S9(2) COMP-3.
006100     05  WS-PEAK-WEEKS            PIC S9(2) COMP-3.
006200     05  WS-TAPER-WEEKS           PIC S9(2) COMP-3.
006250     05  FILLER                  PIC X(2).
006300 01  WS-PHASE-FIELDS-X REDEFINES WS-PHASE-FIELDS PIC X(8).
006400
006500 01  WS-VOLUME-MULT               PIC S9(1)V9(4) COMP-3.
006600 01  WS-BASE-MINUTES              PIC S9(3) COMP-3.
006700 01  WS-PHASE-NAME                PIC X(6).
006800
006900 01  WS-SUBSCRIPTS.
007000     05  WS-WEEK                  PIC S9(4) COMP.
007100     05  WS-DAY                   PIC S9(4) COMP.
007200     05  WS-REM                   PIC S9(4) COMP.
007220     05  WS-REM-QUOT              PIC S9(4) COMP.
007250     05  FILLER                  PIC X(2).
007260 01  WS-SUBSCRIPTS-X REDEFINES WS-SUBSCRIPTS PIC X(10).
007300
007400 LINKAGE SECTION.
007500 01  PLAN-GOAL-REC.
007600     05  PLN-G-RACE-TYPE          PIC X(10).
007700         88  PLN-G-TYPE-5K          VALUE "5K        ".
007800         88  PLN-G-TYPE-10K         VALUE "10K       ".
007900         88  PLN-G-TYPE-HALF        VALUE "HALF      ".
008000         88  PLN-G-TYPE-MARATHON    VALUE "MARATHON  ".
008100         88  PLN-G-TYPE-ULTRA       VALUE "ULTRA     ".
008200         88  PLN-G-TYPE-TRAIL       VALUE "TRAIL     ".
008300     05  PLN-G-DIST-KM            PIC 9(3)V9(1).
008400     05  PLN-G-TARGET-SECS        PIC 9(6).
008500     05  PLN-G-WEEKS-TO-RACE      PIC 9(2).
008600     05  PLN-G-AVAIL-DAYS         PIC X(7).
008700     05  PLN-G-AVAIL-DAYS-TBL REDEFINES PLN-G-AVAIL-DAYS
008800                                   PIC X(1) OCCURS 7 TIMES.
008900     05  PLN-G-LONG-RUN-DAY       PIC 9(1).
008950     05  FILLER                   PIC X(2).
009000
009100 01  PLAN-RESULT-REC.
009200     05  PLN-R-REJECTED-SW        PIC X.
009300         88  PLN-R-REJECTED         VALUE "Y".
009400     05  PLN-R-BUILD-WEEKS        PIC 9(2).
009500     05  PLN-R-PEAK-WEEKS         PIC 9(2).
009600     05  PLN-R-TAPER-WEEKS        PIC 9(2).
009700     05  PLN-R-BASE-PACE          PIC 9(4).
009800     05  PLN-R-PACE-EASY          PIC 9(4).
009900     05  PLN-R-PACE-LONG          PIC 9(4).
010000     05  PLN-R-PACE-TEMPO         PIC 9(4).
010100     05  PLN-R-PACE-INTERVAL      PIC 9(4).
010200     05  PLN-R-PACE-RECOVERY      PIC 9(4).
010300     05  PLN-R-SESSION-COUNT      PIC 9(4) COMP.
010400     05  PLN-R-TOTAL-MINUTES      PIC 9(6) COMP.
010450     05  FILLER                   PIC X(2).
010500     05  PLN-R-SESSION-TBL OCCURS 400 TIMES                       REQ1015
010600                           INDEXED BY PLN-R-IDX.
010700         10  PLN-R-WEEK-NUM       PIC 9(2).
010800         10  PLN-R-DAY            PIC 9(1).
010900         10  PLN-R-PHASE          PIC X(6).
011000         10  PLN-R-SESS-TYPE      PIC X(10).
011100         10  PLN-R-DURATION       PIC 9(3).
011200         10  PLN-R-INTENSITY      PIC X(8).
011300         10  PLN-R-PACE           PIC 9(4).
011400         10  PLN-R-INT-REPS       PIC 9(2).
011500         10  PLN-R-INT-DIST       PIC 9(5).
011600         10  PLN-R-INT-REC-SECS   PIC 9(3).
011700
011800 01  RETURN-CD                    PIC 9(4) COMP.
011900
012000 PROCEDURE DIVISION USING PLAN-GOAL-REC, PLAN-RESULT-REC,
012100                           RETURN-CD.
012200 000-HOUSEKEEPING.
012300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012400     MOVE SPACE TO PLN-R-REJECTED-SW.
012500     MOVE ZERO TO PLN-R-SESSION-COUNT, PLN-R-TOTAL-MINUTES.
012600     SET PLN-R-IDX TO 1.
012700
012800     IF PLN-G-WEEKS-TO-RACE < 4                                   REQ0403
012900         MOVE "Y" TO PLN-R-REJECTED-SW
013000         GO TO 000-EXIT.
013100
013200     PERFORM 100-DERIVE-PACES THRU 100-EXIT.
013300     PERFORM 200-LAYOUT-PHASES THRU 200-EXIT.
013400     PERFORM 300-BUILD-ONE-WEEK THRU 300-EXIT
013500         VARYING WS-WEEK FROM 1 BY 1 UNTIL
013600             WS-WEEK > PLN-G-WEEKS-TO-RACE.
013700 000-EXIT.
013800     MOVE ZERO TO RETURN-CD.
013900     GOBACK.
014000
014100******************************************************************
014200* 100-DERIVE-PACES - BASE RACE PACE AND THE FIVE SESSION PACES
014300******************************************************************
014400 100-DERIVE-PACES.
014500     MOVE "100-DERIVE-PACES" TO PARA-NAME.
014600     EVALUATE TRUE
014700         WHEN PLN-G-TYPE-5K        MOVE 5.0  TO WS-DIST-KM
014800         WHEN PLN-G-TYPE-10K       MOVE 10.0 TO WS-DIST-KM
014900         WHEN PLN-G-TYPE-HALF      MOVE 21.1 TO WS-DIST-KM
015000         WHEN PLN-G-TYPE-MARATHON  MOVE 42.2 TO WS-DIST-KM
015100         WHEN PLN-G-TYPE-ULTRA     MOVE 50.0 TO WS-DIST-KM
015200         WHEN PLN-G-TYPE-TRAIL     MOVE 30.0 TO WS-DIST-KM
015300         WHEN OTHER
015400             IF PLN-G-DIST-KM > ZERO
015500                 MOVE PLN-G-DIST-KM TO WS-DIST-KM
015600             ELSE
015700                 MOVE 10.0 TO WS-DIST-KM
015800             END-IF
015900     END-EVALUATE.
016000
016100     IF PLN-G-TARGET-SECS = ZERO
016200         MOVE 330 TO WS-BASE-PACE
016300     ELSE
016400         COMPUTE WS-BASE-PACE =
016500                 PLN-G-TARGET-SECS / WS-DIST-KM.
016600
016700     MOVE WS-BASE-PACE TO PLN-R-BASE-PACE.
016800     COMPUTE PLN-R-PACE-EASY     = WS-BASE-PACE * 1.25.
016900     COMPUTE PLN-R-PACE-LONG     = WS-BASE-PACE * 1.20.
017000     COMPUTE PLN-R-PACE-TEMPO    = WS-BASE-PACE * 1.08.
017100     COMPUTE PLN-R-PACE-INTERVAL = WS-BASE-PACE * 0.95.
017200     COMPUTE PLN-R-PACE-RECOVERY = WS-BASE-PACE * 1.35.
017300 100-EXIT.
017400     EXIT.
017500
017600******************************************************************
017700* 200-LAYOUT-PHASES - TAPER/PEAK/BUILD WEEK COUNTS
017800******************************************************************
017900 200-LAYOUT-PHASES.
018000     MOVE "200-LAYOUT-PHASES" TO PARA-NAME.
018100     COMPUTE WS-TAPER-WEEKS = PLN-G-WEEKS-TO-RACE / 6.
018200     IF WS-TAPER-WEEKS > 2
018300         MOVE 2 TO WS-TAPER-WEEKS.
018400
018500     COMPUTE WS-REM = PLN-G-WEEKS-TO-RACE - WS-TAPER-WEEKS.
018600     COMPUTE WS-PEAK-WEEKS = WS-REM / 4.
018700     IF WS-PEAK-WEEKS > 2
018800         MOVE 2 TO WS-PEAK-WEEKS.
018900
019000     COMPUTE WS-BUILD-WEEKS =
019100             PLN-G-WEEKS-TO-RACE - WS-TAPER-WEEKS - WS-PEAK-WEEKS.
019200     IF WS-BUILD-WEEKS < 1
019300         MOVE 1 TO WS-BUILD-WEEKS.
019400
019500     MOVE WS-BUILD-WEEKS TO PLN-R-BUILD-WEEKS.
019600     MOVE WS-PEAK-WEEKS  TO PLN-R-PEAK-WEEKS.
019700     MOVE WS-TAPER-WEEKS TO PLN-R-TAPER-WEEKS.
019800 200-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200* 300-BUILD-ONE-WEEK - CLASSIFY THE WEEK, THEN BUILD ITS DAYS
020300******************************************************************
020400 300-BUILD-ONE-WEEK.
020500     MOVE "300-BUILD-ONE-WEEK" TO PARA-NAME.
020600     PERFORM 310-CLASSIFY-WEEK THRU 310-EXIT.
020700     PERFORM 400-BUILD-ONE-DAY THRU 400-EXIT
020800         VARYING WS-DAY FROM 1 BY 1 UNTIL WS-DAY > 7.
020900 300-EXIT.
021000     EXIT.
021100
021200 310-CLASSIFY-WEEK.
021300     MOVE "310-CLASSIFY-WEEK" TO PARA-NAME.
021400     IF WS-WEEK > WS-BUILD-WEEKS + WS-PEAK-WEEKS
021500         MOVE "TAPER " TO WS-PHASE-NAME
021600         COMPUTE WS-VOLUME-MULT =
021700                 0.5 + 0.2 * (PLN-G-WEEKS-TO-RACE - WS-WEEK)
021800     ELSE
021900         IF WS-WEEK > WS-BUILD-WEEKS
022000             MOVE "PEAK  " TO WS-PHASE-NAME
022100             MOVE 1.0 TO WS-VOLUME-MULT
022200         ELSE
022300             MOVE "BUILD " TO WS-PHASE-NAME
022400             DIVIDE WS-WEEK BY WS-RECOVERY-WK-INTERVAL
022410                 GIVING WS-REM-QUOT REMAINDER WS-REM
022500             IF WS-REM = 0
022600                 MOVE 0.7 TO WS-VOLUME-MULT
022700             ELSE
022800                 COMPUTE WS-VOLUME-MULT ROUNDED =
022900                     0.7 + 0.3 * WS-WEEK / WS-BUILD-WEEKS
023000                 END-IF
023100         END-IF
023200     END-IF.
023300 310-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700* 400-BUILD-ONE-DAY - FIRST-MATCH-WINS SESSION RULE, SKIPPED
023800* WHEN THE ATHLETE HAS NOT MARKED THE DAY AVAILABLE.
023900******************************************************************
024000 400-BUILD-ONE-DAY.
024100     MOVE "400-BUILD-ONE-DAY" TO PARA-NAME.
024200     IF PLN-G-AVAIL-DAYS-TBL(WS-DAY) NOT = "Y"
024300         GO TO 400-EXIT.
024400
024500     MOVE WS-WEEK      TO PLN-R-WEEK-NUM(PLN-R-IDX).
024600     MOVE WS-DAY       TO PLN-R-DAY(PLN-R-IDX).
024700     MOVE WS-PHASE-NAME TO PLN-R-PHASE(PLN-R-IDX).
024800     MOVE ZERO TO PLN-R-INT-REPS(PLN-R-IDX)
024900                  PLN-R-INT-DIST(PLN-R-IDX)
025000                  PLN-R-INT-REC-SECS(PLN-R-IDX).
025100
025200     IF WS-DAY = PLN-G-LONG-RUN-DAY
025300         MOVE 90 TO WS-BASE-MINUTES
025400         MOVE "LONG      "  TO PLN-R-SESS-TYPE(PLN-R-IDX)
025500         MOVE "MODERATE"    TO PLN-R-INTENSITY(PLN-R-IDX)
025600         MOVE PLN-R-PACE-LONG TO PLN-R-PACE(PLN-R-IDX)
025700     ELSE
025800         IF (WS-DAY = PLN-G-LONG-RUN-DAY - 1) OR
025900            (WS-DAY = 7 AND PLN-G-LONG-RUN-DAY = 1)
026000             MOVE 35 TO WS-BASE-MINUTES
026100             MOVE "RECOVERY  " TO PLN-R-SESS-TYPE(PLN-R-IDX)
026200             MOVE "EASY    "   TO PLN-R-INTENSITY(PLN-R-IDX)
026300             MOVE PLN-R-PACE-RECOVERY TO PLN-R-PACE(PLN-R-IDX)
026400         ELSE
026500             IF (WS-PHASE-NAME = "BUILD " OR
026600                 WS-PHASE-NAME = "PEAK  ") AND
026700                (WS-DAY = 2 OR WS-DAY = 3 OR WS-DAY = 4)
026800                 MOVE 50 TO WS-BASE-MINUTES
026900                 MOVE "HARD    " TO PLN-R-INTENSITY(PLN-R-IDX)
027000                 DIVIDE WS-WEEK BY 2
027010                     GIVING WS-REM-QUOT REMAINDER WS-REM
027100                 IF WS-REM = 0
027200                     MOVE "TEMPO     " TO
027300                             PLN-R-SESS-TYPE(PLN-R-IDX)
027400                     MOVE PLN-R-PACE-TEMPO TO
027500                             PLN-R-PACE(PLN-R-IDX)
027600                 ELSE
027700                     MOVE "INTERVAL  " TO
027800                             PLN-R-SESS-TYPE(PLN-R-IDX)
027900                     MOVE ZERO TO PLN-R-PACE(PLN-R-IDX)
028000                     MOVE 6 TO PLN-R-INT-REPS(PLN-R-IDX)
028100                     MOVE 1000 TO PLN-R-INT-DIST(PLN-R-IDX)
028200                     MOVE 90 TO PLN-R-INT-REC-SECS(PLN-R-IDX)
028300                 END-IF
028400             ELSE
028500                 MOVE 45 TO WS-BASE-MINUTES
028600                 MOVE "EASY      " TO
028700                         PLN-R-SESS-TYPE(PLN-R-IDX)
028800                 MOVE "EASY    " TO
028900                         PLN-R-INTENSITY(PLN-R-IDX)
029000                 MOVE PLN-R-PACE-EASY TO PLN-R-PACE(PLN-R-IDX)
029100             END-IF
029200         END-IF
029300     END-IF.
029400
029500     COMPUTE PLN-R-DURATION(PLN-R-IDX) =
029600             WS-BASE-MINUTES * WS-VOLUME-MULT.
029700
029800     ADD 1 TO PLN-R-SESSION-COUNT.
029900     ADD PLN-R-DURATION(PLN-R-IDX) TO PLN-R-TOTAL-MINUTES.
030000     SET PLN-R-IDX UP BY 1.
030100 400-EXIT.
030200     EXIT.
