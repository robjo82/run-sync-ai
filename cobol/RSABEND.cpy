000100******************************************************************
000200* RSABEND - STANDARD DIAGNOSTIC/ABEND RECORD
000300* WRITTEN TO SYSOUT WHEN A RUN HITS AN OUT-OF-SEQUENCE KEY, A
000400* MISSING ATHLETE MASTER, OR OTHER CONDITION SERIOUS ENOUGH TO
000500* HALT THE JOB.  SAME SHAPE AS THE SHOP'S OTHER BATCH SUITES.
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME               PIC X(31).
000900     05  ABEND-REASON            PIC X(40).
001000     05  EXPECTED-VAL            PIC X(10).
001100     05  ACTUAL-VAL              PIC X(10).
001200     05  FILLER                  PIC X(9).
