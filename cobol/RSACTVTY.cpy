000100******************************************************************
000200* RSACTVTY - RECORDED ACTIVITY DETAIL (FILE: ACTIVITIES)
000300* SORTED BY ATHLETE, THEN BY ACT-DATE WITHIN ATHLETE.  ONLY
000400* RECORDS WITH ACT-INCLUDE-FLAG = "Y" COUNT TOWARD TRAINING LOAD.
000500******************************************************************
000600 01  ACTIVITY-REC.
000700     05  ACT-USER-ID             PIC 9(6).
000800     05  ACT-DATE                PIC 9(8).
000900     05  ACT-DATE-GRP REDEFINES ACT-DATE.
001000         10  ACT-DATE-CCYY       PIC 9(4).
001100         10  ACT-DATE-MM         PIC 9(2).
001200         10  ACT-DATE-DD         PIC 9(2).
001300     05  ACT-TYPE                PIC X(10).
001400         88  ACT-TYPE-RUN      VALUE "RUN       ".
001500         88  ACT-TYPE-RIDE     VALUE "RIDE      ".
001600         88  ACT-TYPE-SWIM     VALUE "SWIM      ".
001700         88  ACT-TYPE-WALK     VALUE "WALK      ".
001800         88  ACT-TYPE-HIKE     VALUE "HIKE      ".
001900         88  ACT-TYPE-WORKOUT  VALUE "WORKOUT   ".
002000     05  ACT-DISTANCE-M          PIC 9(7).
002100     05  ACT-MOVING-SECS         PIC 9(6).
002200     05  ACT-ELEV-GAIN-M         PIC 9(5).
002300     05  ACT-AVG-HR              PIC 9(3).
002400         88  ACT-NO-HR-DATA        VALUE 000.
002500     05  ACT-INCLUDE-FLAG        PIC X(1).
002600         88  ACT-INCLUDED          VALUE "Y".
002700         88  ACT-EXCLUDED         VALUE "N".
002800     05  ACT-HOUR                PIC 9(2).
002900         88  ACT-HOUR-MORNING     VALUES 05 THRU 11.
003000         88  ACT-HOUR-AFTERNOON   VALUES 12 THRU 17.
003100     05  ACT-DOW                 PIC 9(1).
003200         88  ACT-DOW-VALID        VALUES 1 THRU 7.
003250     05  FILLER                  PIC X(3).
