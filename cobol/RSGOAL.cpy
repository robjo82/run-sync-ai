000100******************************************************************
000200* RSGOAL - ATHLETE RACE-GOAL RECORD (FILE: GOALS)
000300* AT MOST ONE PER ATHLETE.  GOL-WEEKS-TO-RACE BELOW 4 IS REJECTED
000400* BY THE PLAN GENERATOR - SEE PLNGEN.
000500******************************************************************
000600 01  GOAL-REC.
000700     05  GOL-USER-ID             PIC 9(6).
000800     05  GOL-NAME                PIC X(30).
000900     05  GOL-RACE-TYPE           PIC X(10).
001000         88  GOL-TYPE-5K           VALUE "5K        ".
001100         88  GOL-TYPE-10K          VALUE "10K       ".
001200         88  GOL-TYPE-HALF         VALUE "HALF      ".
001300         88  GOL-TYPE-MARATHON     VALUE "MARATHON  ".
001400         88  GOL-TYPE-ULTRA        VALUE "ULTRA     ".
001500         88  GOL-TYPE-TRAIL        VALUE "TRAIL     ".
001600     05  GOL-DIST-KM             PIC 9(3)V9(1).
001700     05  GOL-TARGET-SECS         PIC 9(6).
001800         88  GOL-NO-TARGET-TIME    VALUE 0.
001900     05  GOL-WEEKS-TO-RACE       PIC 9(2).
002000         88  GOL-TOO-SOON-TO-PLAN  VALUE 00 THRU 03.
002100     05  GOL-AVAIL-DAYS          PIC X(7).
002200     05  GOL-AVAIL-DAYS-TBL REDEFINES GOL-AVAIL-DAYS
002300                              PIC X(1) OCCURS 7 TIMES.
002400     05  GOL-LONG-RUN-DAY        PIC 9(1).
002500     05  FILLER                  PIC X(8).
